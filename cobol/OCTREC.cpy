000100******************************************************************
000200*    COPYBOOK    OCTREC                                         *
000300*    DESCRIPTION  OPTICAL COHERENCE TOMOGRAPHY SLICE RECORD -    *
000400*                 ONE PER B-SCAN SLICE.  THE EXTRACT IS PRE-     *
000500*                 SORTED BY CLASS, THEN PATIENT NUMBER WITHIN    *
000600*                 CLASS, THEN SLICE NUMBER WITHIN PATIENT, SO    *
000700*                 OCTLOAD CAN CONTROL-BREAK ON CLASS+PATIENT.    *
000800******************************************************************
000900*    11/03/16  RF   ORIGINAL LAYOUT FOR OCT SLICE EXTRACT        *
001000*    04/27/20  JS   ADDED 88-LEVELS FOR THE FOUR CLASS CODES -   *
001100*                   OCTLOAD WAS DOING SIX-WAY IF/ELSE ON RAW TEXT*
001200******************************************************************
001300 01  OCT-INPUT-RECORD.
001400     05  OC-CLASS                    PIC X(06).
001500         88  OC-CLASS-CNV              VALUE 'CNV'.
001600         88  OC-CLASS-DME              VALUE 'DME'.
001700         88  OC-CLASS-DRUSEN           VALUE 'DRUSEN'.
001800         88  OC-CLASS-NORMAL           VALUE 'NORMAL'.
001900     05  OC-PATIENT-NUM               PIC X(05).
002000     05  OC-SLICE-NUM                 PIC 9(04).
002100     05  OC-FILE-SIZE                 PIC 9(09).
002200     05  OC-FILLER                    PIC X(36).
002300
002400*    OC-FILE-SIZE ALTERNATE VIEW - SPLITS THE BYTE COUNT INTO A
002500*    WHOLE-MEGABYTE PART AND A REMAINDER SO 350-VOLUME-CONSIST-
002600*    ENCY CAN DISPLAY A QUICK SANITY FIGURE WITHOUT A COMPUTE.
002700     05  OC-FILE-SIZE-R REDEFINES OC-FILE-SIZE.
002800         10  OC-FILE-SIZE-HI          PIC 9(04).
002900         10  OC-FILE-SIZE-LO          PIC 9(05).
