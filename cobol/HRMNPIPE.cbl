000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HRMNPIPE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/09/09.
000600 DATE-COMPILED. 04/09/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP TWO OF THE HARMONIZATION RUN.
001300*          HRMNEDIT (STEP ONE) HAS ALREADY EDITED AND HARMONIZED
001400*          EVERY SOURCE IMAGE INTO THE HARMONIZED-OUT EXTRACT,
001500*          STILL IN DATASET-SOURCE ORDER.
001600*
001700*          THIS PROGRAM READS THAT EXTRACT, BREAKS ON THE "T"
001800*          TRAILER RECORD HRMNEDIT WRITES AFTER EACH DATASET'S
001900*          ROWS, AND PRINTS THE SUMMARY REPORT - PER-DATASET
001905*          PROCESSED/WRITTEN/ERROR/WARNING COUNTS, A DIAGNOSIS-
001910*          CATEGORY DISTRIBUTION AND MODALITY DISTRIBUTION ACROSS
001915*          ALL DATASETS, AND GRAND TOTALS.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.HARMOUT
002500
002600         OUTPUT FILE PRODUCED    -   DDS0001.SUMMRPT
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*    CHANGE LOG                                                  *
003200******************************************************************
003300*    04/09/09  JS   ORIGINAL PROGRAM - REPLACES THE OLD PATLIST  *
003400*                   PATIENT LISTING REPORT, RETIRED THIS RELEASE *
003500*    07/02/09  JS   ADDED DIAGNOSIS-CATEGORY DISTRIBUTION TABLE  *
003600*    12/18/09  RF   PER-DATASET NORMAL/ABNORMAL SPLIT ADDED TO   *
003700*                   THE DETAIL LINE PER CLINICAL REVIEW REQUEST  *
003800*    04/11/98  JS   Y2K REVIEW - HDR-YY IS ALREADY 4 DIGITS,     *
003900*                   NO CHANGE REQUIRED, SIGNED OFF               *
004000*    06/23/11  MM   WIDENED WS-CAT-TABLE TO 20 ENTRIES - RAN OUT *
004100*                   OF SLOTS ON THE COMBINED DIABETIC-RETINOPATHY*
004200*                   / GLAUCOMA / AMD FEED                        *
004300*    02/09/14  JS   INVALID-RECORD COUNT ADDED TO GRAND TOTALS   *
004400*    08/17/16  RF   PAGE-BREAK THRESHOLD DROPPED FROM 55 TO 45 - *
004500*                   PRINTER TRAY CHANGE ON THE NIGHT RUN         *
004600*    03/30/20  MM   REQ 44012 - CATEGORY TABLE NOW REPORTS "TABLE*
004700*                   FULL" INSTEAD OF SILENTLY DROPPING THE 21ST  *
004800*                   DISTINCT CATEGORY                            *
004810*    07/14/20  RF   REQ 44890 - HEADER DATE NOW COMES FROM ACCEPT*
004820*                   FROM DATE, THIS SHOP'S COMPILER LEVEL DOESN'T*
004830*                   CARRY THE CURRENT-DATE INTRINSIC FUNCTION    *
004840*    05/15/24  RF   REQ 51142 - 800-WRITE-SUMMARY-REPORT'S CAT-  *
004850*                   TABLE PRINT LOOP REWRITTEN AS OUT-OF-LINE    *
004860*                   PERFORM ... THRU ... -EXIT PER STANDARDS     *
004870*                   REVIEW - SEE 805-WRITE-CAT-LINE               *
004880*    05/15/24  RF   REQ 51210 - HRMNEDIT NOW SENDS A "T" TRAILER *
004881*                   RECORD AFTER EACH DATASET'S ROWS CARRYING    *
004882*                   ITS PROCESSED/WRITTEN/ERROR/WARNING COUNTS - *
004883*                   THE DETAIL LINE (WS-DSET-RPT-REC) IS REBUILT *
004884*                   AROUND THOSE FOUR COLUMNS, REPLACING THE OLD *
004885*                   VALID/INVALID/NORMAL/ABNORMAL SPLIT FROM THE *
004886*                   12/18/09 CHANGE.  ADDED A DISTINCT-MODALITY  *
004887*                   ACCUMULATOR (WS-MODL-TABLE) AND PRINT THE    *
004888*                   DATASET/MODALITY/CATEGORY GRAND TOTALS THE   *
004889*                   REPORT WAS MISSING                           *
004891*    06/03/24  RF   REQ 51298 - 1000-ABEND-RTN NEVER MOVED PARA-  *
004893*                   NAME TO ABEND-PARA-NAME BEFORE THE SYSOUT     *
004895*                   WRITE, SO THE ABEND MESSAGE ALWAYS SHOWED A   *
004897*                   BLANK PARAGRAPH NAME - FIXED                  *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT HARMOUT
006300     ASSIGN TO UT-S-HARMOUT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT SUMMRPT
006800     ASSIGN TO UT-S-SUMMRPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** THIS FILE IS PRODUCED BY HRMNEDIT - ONE HARMONIZED-RECORD
008300****** PER ACCEPTED SOURCE IMAGE, IN DATASET-SOURCE ORDER
008400 FD  HARMOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 283 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS HARMONIZED-RECORD.
009000     COPY HARMREC.
009100
009200 FD  SUMMRPT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RPT-REC.
009800 01  RPT-REC  PIC X(132).
009900
010000** QSAM FILE
010100 WORKING-STORAGE SECTION.
010110
010120*    STANDALONE SWITCH/COUNTER KEPT AS 77-LEVELS, SHOP HABIT -    051524RF
010130*    NOT PART OF ANY GROUP MOVE OR INITIALIZE-BY-GROUP ELSEWHERE 051524RF
010140 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
010150     88 NO-MORE-DATA VALUE "N".
010160 77  DATASET-COUNT               PIC 9(5) COMP VALUE 0.
010200
010300 01  FILE-STATUS-CODES.
010400     05  OFCODE                  PIC X(2).
010500         88 CODE-WRITE    VALUE SPACES.
010600
010700 01  FLAGS-AND-SWITCHES.
011200     05 CAT-TABLE-FULL-SW        PIC X(01) VALUE "N".
011300         88 CAT-TABLE-IS-FULL      VALUE "Y".
011310     05 MODL-TABLE-FULL-SW       PIC X(01) VALUE "N".
011320         88 MODL-TABLE-IS-FULL     VALUE "Y".
011400
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05 WS-LINES                 PIC 9(3) COMP VALUE 0.
011700     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
011800     05 CAT-IDX                  PIC 9(3) COMP.
011900     05 CAT-TABLE-USED           PIC 9(3) COMP VALUE 0.
011910     05 MODL-TABLE-USED          PIC 9(3) COMP VALUE 0.
012000     05 GRAND-RECORDS-TOTAL      PIC 9(7) COMP VALUE 0.
012100     05 GRAND-VALID-TOTAL        PIC 9(7) COMP VALUE 0.
012200     05 GRAND-INVALID-TOTAL      PIC 9(7) COMP VALUE 0.
012300     05 GRAND-NORMAL-TOTAL       PIC 9(7) COMP VALUE 0.
012400     05 GRAND-ABNORMAL-TOTAL     PIC 9(7) COMP VALUE 0.
013000
013100 01  MISC-WS-FLDS.
013300     05 WS-CURRENT-DATE-FIELDS.
013400        10 WS-CURRENT-YEAR       PIC 9(4).
013500        10 WS-CURRENT-MONTH      PIC 9(2).
013600        10 WS-CURRENT-DAY        PIC 9(2).
013700        10 FILLER                PIC X(10).
013710*    SINGLE-FIELD VIEW OF THE DATE GROUP FOR THE HEADER MOVE
013720     05 WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-FIELDS
013730                                 PIC X(18).
013740*    RUN-DATE FROM THE OPERATING SYSTEM CLOCK - TWO-DIGIT YEAR,
013750*    WINDOWED BELOW SINCE THIS COMPILER'S ACCEPT FROM DATE HAS
013760*    NEVER CARRIED A 4-DIGIT-YEAR FORM
013770     05 WS-ACCEPT-DATE.
013780        10 WS-ACCEPT-YY          PIC 9(2).
013790        10 WS-ACCEPT-MM          PIC 9(2).
013800        10 WS-ACCEPT-DD          PIC 9(2).
013850
013900****** DISTINCT-DIAGNOSIS-CATEGORY ACCUMULATOR - CLASSIC "SEARCH,
014000****** ADD-IF-NOT-FOUND" TABLE, SAME SHAPE AS THE EQUIPMENT/LAB
014100****** TABLES PATSRCH AND TRMTSRCH LOAD FROM A FILE, EXCEPT THIS
014200****** ONE IS BUILT UP AS THE RUN GOES RATHER THAN PRE-LOADED.
014300 01  WS-CAT-TABLE-VALUES.
014400     05 FILLER PIC X(999) VALUE SPACES.
014500 01  WS-CAT-TABLE REDEFINES WS-CAT-TABLE-VALUES.
014600     05 CAT-TABLE-ENTRY OCCURS 27 TIMES INDEXED BY CAT-TBL-IDX.
014700        10 CAT-NAME              PIC X(35).
014800        10 CAT-COUNT             PIC 9(2)  COMP.
014810
014820****** DISTINCT-MODALITY ACCUMULATOR - SAME SEARCH, ADD-IF-NOT-   051524RF
014830****** FOUND SHAPE AS WS-CAT-TABLE ABOVE, REQ 51210               051524RF
014840 01  WS-MODL-TABLE-VALUES.
014850     05 FILLER PIC X(405) VALUE SPACES.
014860 01  WS-MODL-TABLE REDEFINES WS-MODL-TABLE-VALUES.
014870     05 MODL-TABLE-ENTRY OCCURS 15 TIMES INDEXED BY MODL-TBL-IDX.
014880        10 MODL-NAME             PIC X(25).
014890        10 MODL-COUNT            PIC 9(2)  COMP.
014900
015000 01  WS-HDR-REC.
015100     05  FILLER                  PIC X(1) VALUE " ".
015200     05  HDR-DATE.
015300         10  HDR-YY              PIC 9(4).
015400         10  DASH-1              PIC X(1) VALUE "-".
015500         10  HDR-MM              PIC 9(2).
015600         10  DASH-2              PIC X(1) VALUE "-".
015700         10  HDR-DD              PIC 9(2).
015800     05  FILLER                  PIC X(18) VALUE SPACE.
015900     05  FILLER                  PIC X(52) VALUE
016000         "Ophthalmology Dataset Harmonization Summary Report".
016100     05  FILLER         PIC X(26)
016200                   VALUE "Page Number:" JUSTIFIED RIGHT.
016300     05  PAGE-NBR-O              PIC ZZ9.
016400
016500 01  WS-COLM-HDR-REC.
016600     05  FILLER            PIC X(22) VALUE "DATASET SOURCE".
016700     05  FILLER            PIC X(09) VALUE "PROCESSED".
016800     05  FILLER            PIC X(03) VALUE SPACES.
016900     05  FILLER            PIC X(07) VALUE "WRITTEN".
017000     05  FILLER            PIC X(05) VALUE SPACES.
017100     05  FILLER            PIC X(06) VALUE "ERRORS".
017150     05  FILLER            PIC X(03) VALUE SPACES.
017160     05  FILLER            PIC X(08) VALUE "WARNINGS".
017200
017300 01  WS-DSET-RPT-REC.
017400     05  DSET-NAME-O             PIC X(20).
017410     05  FILLER                  PIC X(2)  VALUE SPACES.
017500     05  DSET-PROCESSED-O        PIC ZZZZZ9.
017600     05  FILLER                  PIC X(3) VALUE SPACES.
017700     05  DSET-WRITTEN-O          PIC ZZZZZ9.
017800     05  FILLER                  PIC X(3) VALUE SPACES.
017900     05  DSET-ERRORS-O           PIC ZZZZ9.
018000     05  FILLER                  PIC X(3) VALUE SPACES.
018300     05  DSET-WARNINGS-O         PIC ZZZZ9.
018400
018500 01  WS-CAT-HDR-REC.
018600     05  FILLER PIC X(60)
018700         VALUE "DIAGNOSIS CATEGORY DISTRIBUTION (ALL DATASETS)".
018800
018900 01  WS-CAT-RPT-REC.
019000     05  CAT-NAME-O              PIC X(35).
019100     05  FILLER                  PIC X(3) VALUE SPACES.
019200     05  CAT-COUNT-O             PIC ZZ9.
019300
019400 01  WS-TOTAL-HDR.
019500     05  FILLER PIC X(30) VALUE "GRAND TOTALS - ALL DATASETS".
019600
019700 01  WS-TOTAL-RPT-REC.
019800     05  FILLER                  PIC X(22)
019900        VALUE "RECORDS PROCESSED..".
020000     05  TOTAL-RECORDS-O         PIC ZZZ,ZZ9.
020100 01  WS-TOTAL-VALID-REC.
020200     05  FILLER                  PIC X(22)
020300        VALUE "RECORDS VALID.......".
020400     05  TOTAL-VALID-O           PIC ZZZ,ZZ9.
020500 01  WS-TOTAL-INVALID-REC.
020600     05  FILLER                  PIC X(22)
020700        VALUE "RECORDS INVALID.....".
020800     05  TOTAL-INVALID-O         PIC ZZZ,ZZ9.
020900 01  WS-TOTAL-NORMAL-REC.
021000     05  FILLER                  PIC X(22)
021100        VALUE "DIAGNOSIS NORMAL.....".
021200     05  TOTAL-NORMAL-O          PIC ZZZ,ZZ9.
021300 01  WS-TOTAL-ABNORMAL-REC.
021400     05  FILLER                  PIC X(22)
021500        VALUE "DIAGNOSIS ABNORMAL...".
021600     05  TOTAL-ABNORMAL-O        PIC ZZZ,ZZ9.
021610*    REQ 51210 - DISTINCT DATASET/MODALITY/CATEGORY GRAND TOTALS 051524RF
021620 01  WS-TOTAL-DATASETS-REC.
021630     05  FILLER                  PIC X(22)
021640        VALUE "DATASETS PROCESSED...".
021650     05  TOTAL-DATASETS-O        PIC ZZZ,ZZ9.
021660 01  WS-TOTAL-MODALITY-REC.
021670     05  FILLER                  PIC X(22)
021680        VALUE "DISTINCT MODALITIES..".
021690     05  TOTAL-MODALITY-O        PIC ZZZ,ZZ9.
021695 01  WS-TOTAL-CATEGORY-REC.
021696     05  FILLER                  PIC X(22)
021697        VALUE "DISTINCT CATEGORIES..".
021698     05  TOTAL-CATEGORY-O        PIC ZZZ,ZZ9.
021700
021800 01  WS-BLANK-LINE.
021900     05  FILLER     PIC X(130) VALUE SPACES.
022000
022100 01  WS-TABLE-FULL-MSG.
022200     05  FILLER PIC X(60)
022300         VALUE "*** DIAGNOSIS CATEGORY TABLE FULL - COUNT DROPPED".
022310 01  WS-MODL-TABLE-FULL-MSG.                                     051524RF
022320     05  FILLER PIC X(60)
022330         VALUE "*** MODALITY TABLE FULL - COUNT DROPPED".
022400
022500 COPY ABENDREC.
022600
022700 PROCEDURE DIVISION.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 100-MAINLINE THRU 100-EXIT
023000             UNTIL NO-MORE-DATA.
023110****** REQ 51210 - THE OLD FINAL PERFORM 200-DATASET-BREAK CALL   051524RF
023120****** THAT USED TO SIT HERE IS GONE - HRMNEDIT NOW WRITES ITS    051524RF
023130****** OWN TRAILER RECORD FOR THE LAST DATASET BEFORE EOF, SO     051524RF
023140****** 100-MAINLINE HAS ALREADY BROKEN ON IT BY THE TIME WE GET   051524RF
023150****** HERE                                                      051524RF
023200     PERFORM 800-WRITE-SUMMARY-REPORT THRU 800-EXIT.
023300     PERFORM 999-CLEANUP THRU 999-EXIT.
023400     MOVE +0 TO RETURN-CODE.
023500     GOBACK.
023600
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB HRMNPIPE ********".
024000     ACCEPT WS-ACCEPT-DATE FROM DATE.                             071420RF
024010     IF WS-ACCEPT-YY < 50
024020         MOVE 20 TO WS-CURRENT-YEAR (1:2)
024030     ELSE
024040         MOVE 19 TO WS-CURRENT-YEAR (1:2)
024050     END-IF.
024060     MOVE WS-ACCEPT-YY     TO WS-CURRENT-YEAR (3:2).
024100     MOVE WS-ACCEPT-MM     TO WS-CURRENT-MONTH.
024200     MOVE WS-ACCEPT-DD     TO WS-CURRENT-DAY.
024210     MOVE WS-CURRENT-YEAR  TO HDR-YY.
024220     MOVE WS-CURRENT-MONTH TO HDR-MM.
024230     MOVE WS-CURRENT-DAY   TO HDR-DD.
024400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024500     MOVE SPACES TO WS-CAT-TABLE-VALUES.
024550     MOVE SPACES TO WS-MODL-TABLE-VALUES.
024700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024800     PERFORM 900-READ-HARMOUT THRU 900-EXIT.
024900
025000     IF NO-MORE-DATA
025100         MOVE "EMPTY HARMONIZED INPUT FILE" TO ABEND-REASON
025200         GO TO 1000-ABEND-RTN.
025300 000-EXIT.
025400     EXIT.
025500
025600 100-MAINLINE.
025610****** REQ 51210 - HARMOUT NOW CARRIES TWO RECORD SHAPES, "D"     051524RF
025620****** DETAIL ROWS AND ONE "T" TRAILER ROW PER DATASET - THE      051524RF
025630****** TRAILER'S ARRIVAL IS WHAT DRIVES THE DATASET BREAK NOW,    051524RF
025640****** NOT A CHANGE IN HR-DATASET-SOURCE                          051524RF
025700     MOVE "100-MAINLINE" TO PARA-NAME.
025800     IF HR-TRAILER-RECORD
025900         PERFORM 200-DATASET-BREAK THRU 200-EXIT
026000     ELSE
026100         PERFORM 150-ACCUM-DETAIL THRU 150-EXIT.
026500
028000     PERFORM 900-READ-HARMOUT THRU 900-EXIT.
028100 100-EXIT.
028200     EXIT.
028300
028310 150-ACCUM-DETAIL.                                                051524RF
028320     MOVE "150-ACCUM-DETAIL" TO PARA-NAME.
028330     IF HR-RECORD-VALID
028340         ADD +1 TO GRAND-VALID-TOTAL
028350     ELSE
028360         ADD +1 TO GRAND-INVALID-TOTAL.
028370
028380     IF HR-DIAG-IS-NORMAL
028390         ADD +1 TO GRAND-NORMAL-TOTAL
028400     ELSE
028410         ADD +1 TO GRAND-ABNORMAL-TOTAL.
028420
028430     IF HR-DIAGNOSIS-CAT NOT = SPACES
028440         PERFORM 250-ACCUM-CATEGORY THRU 250-EXIT.
028450
028460     IF HR-MODALITY NOT = SPACES
028470         PERFORM 270-ACCUM-MODALITY THRU 270-EXIT.
028480 150-EXIT.
028490     EXIT.
028500
028510 200-DATASET-BREAK.
028520****** PRINTS THE ONE DETAIL LINE FOR THE DATASET JUST FINISHED,  051524RF
028530****** STRAIGHT OFF ITS "T" TRAILER RECORD'S COUNTS, AND BUMPS    051524RF
028540****** THE DISTINCT-DATASET GRAND TOTAL                           051524RF
028700     MOVE "200-DATASET-BREAK" TO PARA-NAME.
028800     ADD +1 TO DATASET-COUNT.
028810     ADD HRT-RECORDS-PROCESSED TO GRAND-RECORDS-TOTAL.
029000
029100     IF WS-LINES > 45
029200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
029300
029400     MOVE HRT-DATASET-SOURCE      TO DSET-NAME-O.
029500     MOVE HRT-RECORDS-PROCESSED   TO DSET-PROCESSED-O.
029600     MOVE HRT-RECORDS-WRITTEN     TO DSET-WRITTEN-O.
029700     MOVE HRT-RECORDS-ERROR       TO DSET-ERRORS-O.
029800     MOVE HRT-RECORDS-WARNING     TO DSET-WARNINGS-O.
030000     PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
030500 200-EXIT.
030600     EXIT.
030700
030800 250-ACCUM-CATEGORY.                                              013020JS
030900     MOVE "250-ACCUM-CATEGORY" TO PARA-NAME.
031000     SET CAT-TBL-IDX TO 1.
031100     SEARCH CAT-TABLE-ENTRY
031200         AT END
031300             PERFORM 260-ADD-NEW-CATEGORY THRU 260-EXIT
031400         WHEN CAT-NAME(CAT-TBL-IDX) = HR-DIAGNOSIS-CAT
031500             ADD +1 TO CAT-COUNT(CAT-TBL-IDX)
031600     END-SEARCH.
031700 250-EXIT.
031800     EXIT.
031900
032000 260-ADD-NEW-CATEGORY.                                            033020RF
032100     MOVE "260-ADD-NEW-CATEGORY" TO PARA-NAME.
032200     IF CAT-TABLE-USED >= 27
032300         MOVE "Y" TO CAT-TABLE-FULL-SW
032400         GO TO 260-EXIT.
032500
032600     ADD +1 TO CAT-TABLE-USED.
032700     SET CAT-TBL-IDX TO CAT-TABLE-USED.
032800     MOVE HR-DIAGNOSIS-CAT TO CAT-NAME(CAT-TBL-IDX).
032900     MOVE 1 TO CAT-COUNT(CAT-TBL-IDX).
033000 260-EXIT.
033100     EXIT.
033200
033210 270-ACCUM-MODALITY.                                              051524RF
033220     MOVE "270-ACCUM-MODALITY" TO PARA-NAME.
033230     SET MODL-TBL-IDX TO 1.
033240     SEARCH MODL-TABLE-ENTRY
033250         AT END
033260             PERFORM 280-ADD-NEW-MODALITY THRU 280-EXIT
033270         WHEN MODL-NAME(MODL-TBL-IDX) = HR-MODALITY
033280             ADD +1 TO MODL-COUNT(MODL-TBL-IDX)
033290     END-SEARCH.
033300 270-EXIT.
033310     EXIT.
033320
033330 280-ADD-NEW-MODALITY.                                            051524RF
033340     MOVE "280-ADD-NEW-MODALITY" TO PARA-NAME.
033350     IF MODL-TABLE-USED >= 15
033360         MOVE "Y" TO MODL-TABLE-FULL-SW
033370         GO TO 280-EXIT.
033380
033390     ADD +1 TO MODL-TABLE-USED.
033400     SET MODL-TBL-IDX TO MODL-TABLE-USED.
033410     MOVE HR-MODALITY TO MODL-NAME(MODL-TBL-IDX).
033420     MOVE 1 TO MODL-COUNT(MODL-TBL-IDX).
033430 280-EXIT.
033440     EXIT.
033450
033460 600-PAGE-BREAK.
033470     WRITE RPT-REC FROM WS-BLANK-LINE.
033500     WRITE RPT-REC FROM WS-BLANK-LINE.
033600     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
033700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033800 600-EXIT.
033900     EXIT.
034000
034100 700-WRITE-DETAIL-LINE.
034200     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
034300     WRITE RPT-REC FROM WS-DSET-RPT-REC.
034400     ADD +1 TO WS-LINES.
034500 700-EXIT.
034600     EXIT.
034700
034800 710-WRITE-PAGE-HDR.
034900     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
035000     WRITE RPT-REC FROM WS-BLANK-LINE
035100         AFTER ADVANCING 1.
035200     MOVE WS-PAGES TO PAGE-NBR-O.
035300     WRITE RPT-REC FROM WS-HDR-REC
035400         AFTER ADVANCING NEXT-PAGE.
035500     MOVE 0 TO WS-LINES.
035600     ADD +1 TO WS-PAGES.
035700     WRITE RPT-REC FROM WS-BLANK-LINE
035800         AFTER ADVANCING 1.
035900 710-EXIT.
036000     EXIT.
036100
036200 720-WRITE-COLM-HDR.
036300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
036400     WRITE RPT-REC FROM WS-COLM-HDR-REC
036500         AFTER ADVANCING 2.
036600     ADD +1 TO WS-LINES.
036700 720-EXIT.
036800     EXIT.
036900
037000 800-OPEN-FILES.
037100     MOVE "800-OPEN-FILES" TO PARA-NAME.
037200     OPEN INPUT HARMOUT.
037300     OPEN OUTPUT SUMMRPT, SYSOUT.
037400     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
037500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
037600 800-EXIT.
037700     EXIT.
037800
037900 800-WRITE-SUMMARY-REPORT.
038000****** PRINTS THE CATEGORY-DISTRIBUTION SECTION AND THE GRAND
038100****** TOTALS SECTION AFTER ALL DATASET DETAIL LINES ARE DONE
038200     MOVE "800-WRITE-SUMMARY-REPORT" TO PARA-NAME.
038300     WRITE RPT-REC FROM WS-BLANK-LINE.
038400     WRITE RPT-REC FROM WS-BLANK-LINE.
038500     WRITE RPT-REC FROM WS-CAT-HDR-REC.
038600     WRITE RPT-REC FROM WS-BLANK-LINE.
038700
038800     PERFORM 805-WRITE-CAT-LINE THRU 805-EXIT                     051524RF
038900             VARYING CAT-TBL-IDX FROM 1 BY 1                      051524RF
039000             UNTIL CAT-TBL-IDX > CAT-TABLE-USED.                  051524RF
039400
039500     IF CAT-TABLE-IS-FULL
039600         WRITE RPT-REC FROM WS-TABLE-FULL-MSG.
039700
039800     WRITE RPT-REC FROM WS-BLANK-LINE.
039900     WRITE RPT-REC FROM WS-BLANK-LINE.
040000     WRITE RPT-REC FROM WS-TOTAL-HDR.
040100     WRITE RPT-REC FROM WS-BLANK-LINE.
040200
040300     MOVE GRAND-RECORDS-TOTAL  TO TOTAL-RECORDS-O.
040400     WRITE RPT-REC FROM WS-TOTAL-RPT-REC.
040500     MOVE GRAND-VALID-TOTAL    TO TOTAL-VALID-O.
040600     WRITE RPT-REC FROM WS-TOTAL-VALID-REC.
040700     MOVE GRAND-INVALID-TOTAL  TO TOTAL-INVALID-O.
040800     WRITE RPT-REC FROM WS-TOTAL-INVALID-REC.
040900     MOVE GRAND-NORMAL-TOTAL   TO TOTAL-NORMAL-O.
041000     WRITE RPT-REC FROM WS-TOTAL-NORMAL-REC.
041100     MOVE GRAND-ABNORMAL-TOTAL TO TOTAL-ABNORMAL-O.
041200     WRITE RPT-REC FROM WS-TOTAL-ABNORMAL-REC.
041210*    REQ 51210 - DISTINCT DATASET/MODALITY/CATEGORY GRAND TOTALS 051524RF
041220     MOVE DATASET-COUNT       TO TOTAL-DATASETS-O.
041230     WRITE RPT-REC FROM WS-TOTAL-DATASETS-REC.
041240     MOVE MODL-TABLE-USED     TO TOTAL-MODALITY-O.
041250     WRITE RPT-REC FROM WS-TOTAL-MODALITY-REC.
041260     IF MODL-TABLE-IS-FULL
041270         WRITE RPT-REC FROM WS-MODL-TABLE-FULL-MSG.
041280     MOVE CAT-TABLE-USED      TO TOTAL-CATEGORY-O.
041290     WRITE RPT-REC FROM WS-TOTAL-CATEGORY-REC.
041300 800-EXIT.
041400     EXIT.
041410
041420****** OUT-OF-LINE LOOP BODY - NO INLINE PERFORM/END-PERFORM       051524RF
041430****** PER SHOP STANDARD                                          051524RF
041440 805-WRITE-CAT-LINE.
041450     MOVE CAT-NAME(CAT-TBL-IDX)  TO CAT-NAME-O.
041460     MOVE CAT-COUNT(CAT-TBL-IDX) TO CAT-COUNT-O.
041470     WRITE RPT-REC FROM WS-CAT-RPT-REC.
041480 805-EXIT.
041490     EXIT.
041500
041600 850-CLOSE-FILES.
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800     CLOSE HARMOUT, SUMMRPT, SYSOUT.
041900 850-EXIT.
042000     EXIT.
042100
042200 900-READ-HARMOUT.
042300     READ HARMOUT
042400         AT END MOVE "N" TO MORE-DATA-SW
042500         GO TO 900-EXIT
042600     END-READ.
042700 900-EXIT.
042800     EXIT.
042900
043000 999-CLEANUP.
043100     MOVE "999-CLEANUP" TO PARA-NAME.
043200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043300     DISPLAY "** GRAND TOTAL RECORDS **".
043400     DISPLAY GRAND-RECORDS-TOTAL.
043500     DISPLAY "******** NORMAL END OF JOB HRMNPIPE ********".
043600 999-EXIT.
043700     EXIT.
043800
043900 1000-ABEND-RTN.
043950     MOVE PARA-NAME TO ABEND-PARA-NAME.                           060324RF
044000     WRITE SYSOUT-REC FROM ABEND-REC.
044100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044200     DISPLAY "*** ABNORMAL END OF JOB - HRMNPIPE ***" UPON CONSOLE.
044300     DIVIDE ZERO-VAL INTO ONE-VAL.
