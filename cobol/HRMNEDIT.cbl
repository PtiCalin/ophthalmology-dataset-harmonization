000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HRMNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/09.
000600 DATE-COMPILED. 04/02/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND HARMONIZES A RAW OPHTHALMOLOGY
001300*          IMAGE FEED PRODUCED BY THE PER-DATASET UNLOAD JOBS.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY SOURCE IMAGE,
001600*          PRE-SORTED BY DATASET NAME.
001700*
001800*          THE PROGRAM RUNS EACH RECORD THROUGH THE HARMONIZATION
001900*          RULES ENGINE (DIAGNOSIS/SEVERITY/MODALITY/LATERALITY/
002000*          DEMOGRAPHICS/QUALITY), VALIDATES THE RESULT AGAINST
002100*          CLINICAL RANGE CHECKS, AND WRITES THE CANONICAL
002200*          HARMONIZED-OUT FILE THAT HRMNPIPE LATER REPORTS ON.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   DDS0001.RAWIMAGE
002700
002800         OUTPUT FILE PRODUCED    -   DDS0001.HARMOUT
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG                                                  *
003400******************************************************************
003500*    04/02/09  JS   ORIGINAL PROGRAM - REPLACES THE OLD DALYEDIT *
003600*                   PATIENT-CHARGE EDIT, RETIRED THIS RELEASE    *
003700*    06/14/09  JS   ADDED MODALITY INFERENCE - FIRST CUT ONLY    *
003800*                   RECOGNIZED "FUNDUS" AND "OCT"                *
003900*    11/30/09  RF   ADDED LATERALITY INFERENCE, MULTI-LANGUAGE   *
004000*                   PER REQUEST FROM THE MESSIDOR INTAKE TEAM    *
004100*    03/22/10  JS   SEVERITY INFERENCE SPLIT OUT OF DIAGNOSIS    *
004200*                   NORMALIZE - SEE 310-SEVERITY-INFER           *
004300*    08/09/10  RF   ADDED CUP-TO-DISC, BMI, IOP RANGE CHECKS TO  *
004400*                   400-VALIDATE-RECORD PER CLINICAL REVIEW      *
004500*    02/17/11  JS   IMAGE-QUALITY GRADE AND ARTIFACT SCAN ADDED  *
004600*    09/05/11  MM   DUPLICATE QUALITY-FLAG SUPPRESSION - FLAGS   *
004700*                   WERE PILING UP WHEN THE SAME CHECK FAILED    *
004800*                   FOR BOTH EYES ON A REPEATED RECORD           *
004900*    01/14/12  JS   HARD-ERROR SKIP WHEN DATASET NAME IS BLANK - *
005000*                   ROW-INDEX DEFAULTING HAS NO ID TO SYNTHESIZE *
005100*    07/30/12  RF   AGE PARSING NOW TRUNCATES THE DECIMAL PART   *
005200*                   INSTEAD OF ROUNDING - MATCHES CLINICAL TEAM  *
005300*                   CONVENTION FOR REPORTED AGE                  *
005400*    04/11/98  JS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS  *
005500*                   PROGRAM, SIGNED OFF, NO CHANGE REQUIRED      *
005600*    06/19/13  JS   ETHNICITY STANDARDIZATION ADDED - PASSES     *
005700*                   UNRECOGNIZED TEXT THROUGH UNCHANGED          *
005800*    10/02/15  RF   WIDENED HR-QUALITY-FLAGS SEMICOLON LIST      *
005900*                   TRUNCATION LOGIC - FLAGS PAST 60 BYTES ARE   *
006000*                   DROPPED, NOT WRAPPED                         *
006100*    05/12/18  JS   REQ 41207 - "OCTA"/"OCT ANGIO" MUST BEAT     *
006200*                   PLAIN "OCT" IN THE MODALITY SCAN             *
006300*    01/22/20  MM   REQ 44890 - "FAF"/AUTOFLUORESCENCE MUST BEAT *
006400*                   THE PLAIN "FA" KEYWORD OR AUTOFLUORESCENCE   *
006500*                   SCANS WERE COMING BACK FLUORESCEIN ANGIO     *
006510*    05/15/24  RF   REQ 51141 - AGE PARSING WAS SILENTLY LOSING  *
006520*                   ANY AGE WITH A DECIMAL OR A TRAILING SPACE - *
006530*                   REBUILT AROUND A DIGIT-RUN SCAN, SEE 335-    *
006540*                   PARSE-AGE-WHOLE.  ALSO REQ 51140 - THE HARD- *
006550*                   ERROR SKIP IN 200-DEFAULT-IMAGE-ID NOW ONLY  *
006560*                   FIRES WHEN BOTH IMAGE ID AND DATASET NAME    *
006570*                   ARE BLANK, AND 400-VALIDATE-RECORD NOW       *
006580*                   FLAGS A MISSING IMAGE-ID/DATASET-SOURCE THE  *
006590*                   SAME WAY EVERY OTHER CHECK IN THAT PARAGRAPH *
006592*                   DOES.  REQ 51142 - ALL PERFORM/END-PERFORM   *
006594*                   INLINE LOOPS REWRITTEN AS OUT-OF-LINE        *
006596*                   PERFORM ... THRU ... -EXIT PARAGRAPHS PER    *
006598*                   STANDARDS REVIEW                             *
006599*    05/15/24  RF   REQ 51210 - HRMNPIPE HAS NO WAY TO COUNT A    *
006610*                   DATASET'S SKIPPED/HARD-ERROR ROWS SINCE THEY  *
006620*                   NEVER GET WRITTEN - THIS PROGRAM NOW WRITES A *
006630*                   "T" TRAILER RECORD TO HARMOUT AFTER EACH      *
006640*                   DATASET'S LAST DETAIL ROW CARRYING ITS        *
006650*                   PROCESSED/WRITTEN/ERROR/WARNING COUNTS - SEE  *
006660*                   250-WRITE-DSET-TRAILER AND COPYBOOK HARMREC   *
006664*    06/03/24  RF   REQ 51298 - SUBSTRING FALLBACK SCANS (305/315/ *
006668*                   325/327/333/361/363/365) COMPARED THE KEYWORD *
006672*                   AT ITS FULL TABLE WIDTH SO REAL TEXT FOLLOWING*
006676*                   THE KEYWORD ALWAYS MISSED - NOW TRIMMED VIA   *
006680*                   STRLTH BEFORE THE INSPECT, SAME AS 410-ADD-   *
006684*                   FLAG.  ALSO, 1000-ABEND-RTN NOW MOVES PARA-   *
006688*                   NAME TO ABEND-PARA-NAME BEFORE THE SYSOUT     *
006692*                   WRITE - IT NEVER DID, SO THE ABEND MESSAGE    *
006696*                   ALWAYS SHOWED A BLANK PARAGRAPH NAME          *
006699******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT RAWIMAGE
008000     ASSIGN TO UT-S-RAWIMAGE
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT HARMOUT
008500     ASSIGN TO UT-S-HARMOUT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** THIS FILE IS THE PER-DATASET UNLOAD, ONE RAW-INPUT-RECORD
010000****** PER SOURCE IMAGE, PRE-SORTED BY RAW-DATASET-NAME
010100 FD  RAWIMAGE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 240 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RAW-INPUT-RECORD.
010700     COPY RAWRECD.
010800
010900****** ONE HARMONIZED-RECORD PER ACCEPTED SOURCE IMAGE, WRITTEN
011000****** IN THE SAME ORDER RAWIMAGE WAS READ (I.E. STILL SORTED BY
011100****** DATASET NAME) - THIS IS THE "MERGED" CANONICAL FILE
011200 FD  HARMOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 283 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS HARMONIZED-RECORD.
011800     COPY HARMREC.
011900
012000** QSAM FILE
012100 WORKING-STORAGE SECTION.
012110
012120*    STANDALONE SWITCHES/COUNTERS KEPT AS 77-LEVELS, SHOP HABIT -
012130*    NOT PART OF ANY GROUP MOVE OR INITIALIZE-BY-GROUP ELSEWHERE
012140 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012150     88 NO-MORE-DATA VALUE "N".
012160 77  RECORDS-IN-ERROR            PIC 9(7) COMP VALUE 0.
012170 77  RECORDS-WITH-WARNING        PIC 9(7) COMP VALUE 0.
012180*    PER-DATASET COUNTERS FOR THE 250-WRITE-DSET-TRAILER RECORD -  051524RF
012190*    REQ 51210, SEE HARMREC'S HR-TRAILER-AREA                     051524RF
012200 77  DSET-RECORDS-PROCESSED      PIC 9(7) COMP VALUE 0.
012210 77  DSET-RECORDS-WRITTEN        PIC 9(7) COMP VALUE 0.
012220 77  DSET-RECORDS-ERROR          PIC 9(7) COMP VALUE 0.
012230 77  DSET-RECORDS-WARNING        PIC 9(7) COMP VALUE 0.
012240
012300 01  FILE-STATUS-CODES.
012400     05  OFCODE                  PIC X(2).
012500         88 CODE-WRITE    VALUE SPACES.
012600
012700 01  FLAGS-AND-SWITCHES.
013000     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
013100         88 RECORD-ERROR-FOUND VALUE "Y".
013200         88 VALID-RECORD  VALUE "N".
013300     05 HARD-ERROR-SW            PIC X(01) VALUE "N".
013400         88 HARD-ERROR-FOUND    VALUE "Y".
013500
013600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013700     05 RECORDS-READ             PIC 9(7) COMP.
013800     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014100     05 ROW-INDEX-IN-DATASET     PIC 9(7) COMP.
014200     05 DIAG-IDX                 PIC 9(3) COMP.
014300     05 SEVR-IDX                 PIC 9(3) COMP.
014400     05 MODL-IDX                 PIC 9(3) COMP.
014500     05 LATL-IDX                 PIC 9(3) COMP.
014600     05 QUAL-IDX                 PIC 9(3) COMP.
014700     05 ARTF-IDX                 PIC 9(3) COMP.
014800     05 SCAN-TALLY               PIC 9(5) COMP.
014900     05 FLAGS-USED-LENGTH        PIC 9(3) COMP.
015000     05 THIS-FLAG-LENGTH         PIC 9(3) COMP.
015100
015200 01  MISC-WS-FLDS.
015300     05 STR-LTH                  PIC S9(04) COMP VALUE 0.
015400     05 WS-255-SCRATCH           PIC X(255) VALUE SPACES.
015500     05 RETURN-CD                PIC S9(04) VALUE 0.
015600     05 HOLD-DATASET-NAME        PIC X(20) VALUE SPACES.
015700     05 WS-ROW-INDEX-EDIT        PIC ZZZZZZ9.
015800     05 WS-DIAG-TEXT-LOWER       PIC X(40) VALUE SPACES.
015900     05 WS-EYE-TEXT-LOWER        PIC X(15) VALUE SPACES.
016000     05 WS-MODL-TEXT-LOWER       PIC X(30) VALUE SPACES.
016100     05 WS-DSET-TEXT-LOWER       PIC X(20) VALUE SPACES.
016200     05 WS-QUAL-TEXT-LOWER       PIC X(30) VALUE SPACES.
016300     05 WS-SEX-TEXT-LOWER        PIC X(10) VALUE SPACES.
016400     05 WS-ETHN-TEXT-LOWER       PIC X(15) VALUE SPACES.
016500     05 WS-AGE-WHOLE             PIC S9(3) VALUE 0.
016510****** REQ 51141 - LEADING-DIGIT-RUN SCRATCH FOR 335-PARSE-        051524RF
016520****** AGE-WHOLE, RAW-AGE-TEXT'S LONGEST POSSIBLE WHOLE PART       051524RF
016530     05 WS-AGE-DIGITS            PIC X(03) VALUE SPACES.
016540     05 WS-AGE-DIGIT-LEN         PIC S9(1) COMP VALUE 0.
016550     05 WS-AGE-CHAR-IDX          PIC S9(1) COMP VALUE 0.
016560     05 WS-AGE-VALID-SW          PIC X(01) VALUE "N".
016570         88 AGE-DIGITS-VALID       VALUE "Y".
016600     05 WS-FLAG-TEXT             PIC X(30) VALUE SPACES.
016700     05 WS-ARTIFACTS-PRESENT-SW  PIC X(01) VALUE "N".
016800         88 ARTIFACTS-PRESENT      VALUE "Y".
016900     05 WS-UNGRADABLE-TEXT-SW    PIC X(01) VALUE "N".
017000         88 UNGRADABLE-TEXT-FOUND  VALUE "Y".
017100
017200*    RAW-DATASET-NAME ALTERNATE VIEW - LETS 200-DEFAULT-IMAGE-ID
017300*    RIGHT-TRIM THE DATASET NAME (BY SCANNING FOR THE FIRST
017400*    TRAILING SPACE) WITHOUT AN INTRINSIC FUNCTION CALL.
017500 01  WS-DSET-NAME-SCAN REDEFINES HOLD-DATASET-NAME.
017600     05 WS-DSET-NAME-CHAR        PIC X(01) OCCURS 20 TIMES
017700                                  INDEXED BY DSET-CHAR-IDX.
017800
017900******************************************************************
018000*    DIAGNOSIS NORMALIZATION TABLE - KEYWORD, CANONICAL CATEGORY,*
018100*    OPTIONAL SEVERITY.  ENTRIES ARE IN LONGEST/MOST-SPECIFIC-   *
018200*    FIRST ORDER - 300-DIAGNOSIS-NORMALIZE STOPS AT THE FIRST    *
018300*    KEYWORD THAT SCANS AS A SUBSTRING OF THE LOWER-CASED TEXT.  *
018400******************************************************************
018500 01  WS-DIAG-KEYWORD-VALUES.
018600     05 FILLER.
018700        10 FILLER PIC X(35) VALUE 'proliferative dr'.
018800        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
018900        10 FILLER PIC X(13) VALUE 'Proliferative'.
019000     05 FILLER.
019100        10 FILLER PIC X(35) VALUE 'severe npdr'.
019200        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
019300        10 FILLER PIC X(13) VALUE 'Severe'.
019400     05 FILLER.
019500        10 FILLER PIC X(35) VALUE 'moderate npdr'.
019600        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
019700        10 FILLER PIC X(13) VALUE 'Moderate'.
019800     05 FILLER.
019900        10 FILLER PIC X(35) VALUE 'mod npdr'.
020000        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
020100        10 FILLER PIC X(13) VALUE 'Moderate'.
020200     05 FILLER.
020300        10 FILLER PIC X(35) VALUE 'mild npdr'.
020400        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
020500        10 FILLER PIC X(13) VALUE 'Mild'.
020600     05 FILLER.
020700        10 FILLER PIC X(35) VALUE 'pdr'.
020800        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
020900        10 FILLER PIC X(13) VALUE 'Proliferative'.
021000     05 FILLER.
021100        10 FILLER PIC X(35) VALUE 'diabetic retinopathy'.
021200        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
021300        10 FILLER PIC X(13) VALUE SPACES.
021400     05 FILLER.
021500        10 FILLER PIC X(35) VALUE 'retinopathy'.
021600        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
021700        10 FILLER PIC X(13) VALUE SPACES.
021800     05 FILLER.
021900        10 FILLER PIC X(35) VALUE 'dr'.
022000        10 FILLER PIC X(35) VALUE 'Diabetic Retinopathy'.
022100        10 FILLER PIC X(13) VALUE SPACES.
022200     05 FILLER.
022300        10 FILLER PIC X(35) VALUE 'age-related macular degeneration'.
022400        10 FILLER PIC X(35) VALUE 'Age-Related Macular Degeneration'.
022500        10 FILLER PIC X(13) VALUE SPACES.
022600     05 FILLER.
022700        10 FILLER PIC X(35) VALUE 'geographic atrophy'.
022800        10 FILLER PIC X(35) VALUE 'Age-Related Macular Degeneration'.
022900        10 FILLER PIC X(13) VALUE SPACES.
023000     05 FILLER.
023100        10 FILLER PIC X(35) VALUE 'wet amd'.
023200        10 FILLER PIC X(35) VALUE 'Age-Related Macular Degeneration'.
023300        10 FILLER PIC X(13) VALUE SPACES.
023400     05 FILLER.
023500        10 FILLER PIC X(35) VALUE 'dry amd'.
023600        10 FILLER PIC X(35) VALUE 'Age-Related Macular Degeneration'.
023700        10 FILLER PIC X(13) VALUE SPACES.
023800     05 FILLER.
023900        10 FILLER PIC X(35) VALUE 'amd'.
024000        10 FILLER PIC X(35) VALUE 'Age-Related Macular Degeneration'.
024100        10 FILLER PIC X(13) VALUE SPACES.
024200     05 FILLER.
024300        10 FILLER PIC X(35) VALUE 'hypermature cataract'.
024400        10 FILLER PIC X(35) VALUE 'Cataract'.
024500        10 FILLER PIC X(13) VALUE 'Severe'.
024600     05 FILLER.
024700        10 FILLER PIC X(35) VALUE 'nuclear cataract'.
024800        10 FILLER PIC X(35) VALUE 'Cataract'.
024900        10 FILLER PIC X(13) VALUE 'Moderate'.
025000     05 FILLER.
025100        10 FILLER PIC X(35) VALUE 'immature cataract'.
025200        10 FILLER PIC X(35) VALUE 'Cataract'.
025300        10 FILLER PIC X(13) VALUE 'Mild'.
025400     05 FILLER.
025500        10 FILLER PIC X(35) VALUE 'cataract'.
025600        10 FILLER PIC X(35) VALUE 'Cataract'.
025700        10 FILLER PIC X(13) VALUE SPACES.
025800     05 FILLER.
025900        10 FILLER PIC X(35) VALUE 'open angle glaucoma'.
026000        10 FILLER PIC X(35) VALUE 'Glaucoma'.
026100        10 FILLER PIC X(13) VALUE SPACES.
026200     05 FILLER.
026300        10 FILLER PIC X(35) VALUE 'angle closure'.
026400        10 FILLER PIC X(35) VALUE 'Glaucoma'.
026500        10 FILLER PIC X(13) VALUE SPACES.
026600     05 FILLER.
026700        10 FILLER PIC X(35) VALUE 'glaucoma'.
026800        10 FILLER PIC X(35) VALUE 'Glaucoma'.
026900        10 FILLER PIC X(13) VALUE SPACES.
027000     05 FILLER.
027100        10 FILLER PIC X(35) VALUE 'corneal scar'.
027200        10 FILLER PIC X(35) VALUE 'Corneal Disease'.
027300        10 FILLER PIC X(13) VALUE SPACES.
027400     05 FILLER.
027500        10 FILLER PIC X(35) VALUE 'keratoconus'.
027600        10 FILLER PIC X(35) VALUE 'Corneal Disease'.
027700        10 FILLER PIC X(13) VALUE SPACES.
027800     05 FILLER.
027900        10 FILLER PIC X(35) VALUE 'pterygium'.
028000        10 FILLER PIC X(35) VALUE 'Corneal Disease'.
028100        10 FILLER PIC X(13) VALUE SPACES.
028200     05 FILLER.
028300        10 FILLER PIC X(35) VALUE 'central retinal artery occlusion'.
028400        10 FILLER PIC X(35) VALUE 'Vascular Occlusion'.
028500        10 FILLER PIC X(13) VALUE SPACES.
028600     05 FILLER.
028700        10 FILLER PIC X(35) VALUE 'branch retinal vein occlusion'.
028800        10 FILLER PIC X(35) VALUE 'Vascular Occlusion'.
028900        10 FILLER PIC X(13) VALUE SPACES.
029000     05 FILLER.
029100        10 FILLER PIC X(35) VALUE 'crao'.
029200        10 FILLER PIC X(35) VALUE 'Vascular Occlusion'.
029300        10 FILLER PIC X(13) VALUE SPACES.
029400     05 FILLER.
029500        10 FILLER PIC X(35) VALUE 'brvo'.
029600        10 FILLER PIC X(35) VALUE 'Vascular Occlusion'.
029700        10 FILLER PIC X(13) VALUE SPACES.
029800     05 FILLER.
029900        10 FILLER PIC X(35) VALUE 'rhegmatogenous'.
030000        10 FILLER PIC X(35) VALUE 'Retinal Detachment'.
030100        10 FILLER PIC X(13) VALUE SPACES.
030200     05 FILLER.
030300        10 FILLER PIC X(35) VALUE 'macula-off'.
030400        10 FILLER PIC X(35) VALUE 'Retinal Detachment'.
030500        10 FILLER PIC X(13) VALUE SPACES.
030600     05 FILLER.
030700        10 FILLER PIC X(35) VALUE 'retinal detachment'.
030800        10 FILLER PIC X(35) VALUE 'Retinal Detachment'.
030900        10 FILLER PIC X(13) VALUE SPACES.
031000     05 FILLER.
031100        10 FILLER PIC X(35) VALUE 'diabetic macular edema'.
031200        10 FILLER PIC X(35) VALUE 'Diabetic Macular Edema'.
031300        10 FILLER PIC X(13) VALUE SPACES.
031400     05 FILLER.
031500        10 FILLER PIC X(35) VALUE 'dme'.
031600        10 FILLER PIC X(35) VALUE 'Diabetic Macular Edema'.
031700        10 FILLER PIC X(13) VALUE SPACES.
031800     05 FILLER.
031900        10 FILLER PIC X(35) VALUE 'drusen'.
032000        10 FILLER PIC X(35) VALUE 'Drusen'.
032100        10 FILLER PIC X(13) VALUE SPACES.
032200     05 FILLER.
032300        10 FILLER PIC X(35) VALUE 'no pathology'.
032400        10 FILLER PIC X(35) VALUE 'Normal'.
032500        10 FILLER PIC X(13) VALUE SPACES.
032600     05 FILLER.
032700        10 FILLER PIC X(35) VALUE 'healthy'.
032800        10 FILLER PIC X(35) VALUE 'Normal'.
032900        10 FILLER PIC X(13) VALUE SPACES.
033000     05 FILLER.
033100        10 FILLER PIC X(35) VALUE 'normal'.
033200        10 FILLER PIC X(35) VALUE 'Normal'.
033300        10 FILLER PIC X(13) VALUE SPACES.
033400
033500 01  WS-DIAG-KEYWORD-TABLE REDEFINES WS-DIAG-KEYWORD-VALUES.
033600     05 DIAG-KEYWORD-ENTRY OCCURS 37 TIMES INDEXED BY DIAG-KW-IDX.
033700        10 DIAG-KEYWORD          PIC X(35).
033800        10 DIAG-CATEGORY         PIC X(35).
033900        10 DIAG-SEVERITY         PIC X(13).
034000
034100******************************************************************
034200*    SEVERITY INFERENCE TABLE - USED ONLY WHEN THE DIAGNOSIS     *
034300*    NORMALIZATION ABOVE DID NOT ALREADY CARRY A SEVERITY.       *
034400******************************************************************
034500 01  WS-SEVR-KEYWORD-VALUES.
034600     05 FILLER.
034700        10 FILLER PIC X(15) VALUE 'proliferative'.
034800        10 FILLER PIC X(13) VALUE 'Proliferative'.
034900     05 FILLER.
035000        10 FILLER PIC X(15) VALUE 'very severe'.
035100        10 FILLER PIC X(13) VALUE 'Very Severe'.
035200     05 FILLER.
035300        10 FILLER PIC X(15) VALUE 'severe'.
035400        10 FILLER PIC X(13) VALUE 'Severe'.
035500     05 FILLER.
035600        10 FILLER PIC X(15) VALUE 'moderate'.
035700        10 FILLER PIC X(13) VALUE 'Moderate'.
035800     05 FILLER.
035900        10 FILLER PIC X(15) VALUE 'mod '.
036000        10 FILLER PIC X(13) VALUE 'Moderate'.
036100     05 FILLER.
036200        10 FILLER PIC X(15) VALUE 'mild'.
036300        10 FILLER PIC X(13) VALUE 'Mild'.
036400     05 FILLER.
036500        10 FILLER PIC X(15) VALUE 'none'.
036600        10 FILLER PIC X(13) VALUE 'None'.
036700     05 FILLER.
036800        10 FILLER PIC X(15) VALUE 'no '.
036900        10 FILLER PIC X(13) VALUE 'None'.
037000
037100 01  WS-SEVR-KEYWORD-TABLE REDEFINES WS-SEVR-KEYWORD-VALUES.
037200     05 SEVR-KEYWORD-ENTRY OCCURS 8 TIMES INDEXED BY SEVR-KW-IDX.
037300        10 SEVR-KEYWORD          PIC X(15).
037400        10 SEVR-VALUE            PIC X(13).
037500
037600******************************************************************
037700*    MODALITY INFERENCE TABLE - SCANNED AGAINST THE MODALITY/    *
037800*    FILENAME TEXT, THEN (IF NO HIT) AGAINST THE DATASET NAME    *
037900*    FOR THE KNOWN FUNDUS-COLLECTION NAMES.                      *
038000******************************************************************
038100 01  WS-MODL-KEYWORD-VALUES.
038200     05 FILLER.
038300        10 FILLER PIC X(15) VALUE 'octa'.
038400        10 FILLER PIC X(25) VALUE 'OCTA'.
038500     05 FILLER.
038600        10 FILLER PIC X(15) VALUE 'oct angio'.
038700        10 FILLER PIC X(25) VALUE 'OCTA'.
038800     05 FILLER.
038900        10 FILLER PIC X(15) VALUE 'oct'.
039000        10 FILLER PIC X(25) VALUE 'OCT'.
039100     05 FILLER.
039200        10 FILLER PIC X(15) VALUE 'faf'.
039300        10 FILLER PIC X(25) VALUE 'Fundus Autofluorescence'.
039400     05 FILLER.
039500        10 FILLER PIC X(15) VALUE 'autofluorescence'.
039600        10 FILLER PIC X(25) VALUE 'Fundus Autofluorescence'.
039700     05 FILLER.
039800        10 FILLER PIC X(15) VALUE 'fa'.
039900        10 FILLER PIC X(25) VALUE 'Fluorescein Angiography'.
040000     05 FILLER.
040100        10 FILLER PIC X(15) VALUE 'fluorescein'.
040200        10 FILLER PIC X(25) VALUE 'Fluorescein Angiography'.
040300     05 FILLER.
040400        10 FILLER PIC X(15) VALUE 'infrared'.
040500        10 FILLER PIC X(25) VALUE 'Infrared'.
040600     05 FILLER.
040700        10 FILLER PIC X(15) VALUE 'ultrasound'.
040800        10 FILLER PIC X(25) VALUE 'Ultrasound'.
040900     05 FILLER.
041000        10 FILLER PIC X(15) VALUE 'b-scan'.
041100        10 FILLER PIC X(25) VALUE 'Ultrasound'.
041200     05 FILLER.
041300        10 FILLER PIC X(15) VALUE 'a-scan'.
041400        10 FILLER PIC X(25) VALUE 'Ultrasound'.
041500     05 FILLER.
041600        10 FILLER PIC X(15) VALUE 'slit'.
041700        10 FILLER PIC X(25) VALUE 'Slit-Lamp'.
041800     05 FILLER.
041900        10 FILLER PIC X(15) VALUE 'fundus'.
042000        10 FILLER PIC X(25) VALUE 'Fundus'.
042100     05 FILLER.
042200        10 FILLER PIC X(15) VALUE 'cfp'.
042300        10 FILLER PIC X(25) VALUE 'Fundus'.
042400     05 FILLER.
042500        10 FILLER PIC X(15) VALUE 'messidor'.
042600        10 FILLER PIC X(25) VALUE 'Fundus'.
042700     05 FILLER.
042800        10 FILLER PIC X(15) VALUE 'eyepacs'.
042900        10 FILLER PIC X(25) VALUE 'Fundus'.
043000     05 FILLER.
043100        10 FILLER PIC X(15) VALUE 'visual field'.
043200        10 FILLER PIC X(25) VALUE 'Visual Field'.
043300     05 FILLER.
043400        10 FILLER PIC X(15) VALUE 'perimetry'.
043500        10 FILLER PIC X(25) VALUE 'Visual Field'.
043600
043700 01  WS-MODL-KEYWORD-TABLE REDEFINES WS-MODL-KEYWORD-VALUES.
043800     05 MODL-KEYWORD-ENTRY OCCURS 18 TIMES INDEXED BY MODL-KW-IDX.
043900        10 MODL-KEYWORD          PIC X(15).
044000        10 MODL-VALUE            PIC X(25).
044100
044200******************************************************************
044300*    LATERALITY INFERENCE TABLE - BILATERAL KEYWORDS FIRST, THEN *
044400*    RIGHT-EYE, THEN LEFT-EYE, PER THE MULTI-LANGUAGE INTAKE     *
044500*    REQUEST (SEE 11/30/09 CHANGE-LOG ENTRY ABOVE).              *
044600******************************************************************
044700 01  WS-LATL-KEYWORD-VALUES.
044800     05 FILLER.
044900        10 FILLER PIC X(15) VALUE 'ou'.
045000        10 FILLER PIC X(02) VALUE 'OU'.
045100     05 FILLER.
045200        10 FILLER PIC X(15) VALUE 'bilateral'.
045300        10 FILLER PIC X(02) VALUE 'OU'.
045400     05 FILLER.
045500        10 FILLER PIC X(15) VALUE 'both'.
045600        10 FILLER PIC X(02) VALUE 'OU'.
045700     05 FILLER.
045800        10 FILLER PIC X(15) VALUE 'oculus dexter'.
045900        10 FILLER PIC X(02) VALUE 'OD'.
046000     05 FILLER.
046100        10 FILLER PIC X(15) VALUE 'od'.
046200        10 FILLER PIC X(02) VALUE 'OD'.
046300     05 FILLER.
046400        10 FILLER PIC X(15) VALUE 'right'.
046500        10 FILLER PIC X(02) VALUE 'OD'.
046600     05 FILLER.
046700        10 FILLER PIC X(15) VALUE 'droit'.
046800        10 FILLER PIC X(02) VALUE 'OD'.
046900     05 FILLER.
047000        10 FILLER PIC X(15) VALUE 'derecho'.
047100        10 FILLER PIC X(02) VALUE 'OD'.
047200     05 FILLER.
047300        10 FILLER PIC X(15) VALUE '_r'.
047400        10 FILLER PIC X(02) VALUE 'OD'.
047500     05 FILLER.
047600        10 FILLER PIC X(15) VALUE '-r'.
047700        10 FILLER PIC X(02) VALUE 'OD'.
047800     05 FILLER.
047900        10 FILLER PIC X(15) VALUE 'oculus sinister'.
048000        10 FILLER PIC X(02) VALUE 'OS'.
048100     05 FILLER.
048200        10 FILLER PIC X(15) VALUE 'os'.
048300        10 FILLER PIC X(02) VALUE 'OS'.
048400     05 FILLER.
048500        10 FILLER PIC X(15) VALUE 'left'.
048600        10 FILLER PIC X(02) VALUE 'OS'.
048700     05 FILLER.
048800        10 FILLER PIC X(15) VALUE 'gauche'.
048900        10 FILLER PIC X(02) VALUE 'OS'.
049000     05 FILLER.
049100        10 FILLER PIC X(15) VALUE 'izquierdo'.
049200        10 FILLER PIC X(02) VALUE 'OS'.
049300     05 FILLER.
049400        10 FILLER PIC X(15) VALUE '_l'.
049500        10 FILLER PIC X(02) VALUE 'OS'.
049600     05 FILLER.
049700        10 FILLER PIC X(15) VALUE '-l'.
049800        10 FILLER PIC X(02) VALUE 'OS'.
049900
050000 01  WS-LATL-KEYWORD-TABLE REDEFINES WS-LATL-KEYWORD-VALUES.
050100     05 LATL-KEYWORD-ENTRY OCCURS 16 TIMES INDEXED BY LATL-KW-IDX.
050200        10 LATL-KEYWORD          PIC X(15).
050300        10 LATL-VALUE            PIC X(02).
050400
050500******************************************************************
050600*    IMAGE-QUALITY GRADE TABLE, AND A SEPARATE SHORT TABLE OF    *
050700*    ARTIFACT KEYWORDS (ARTIFACTS DO NOT GRADE THE IMAGE BY      *
050800*    THEMSELVES - THEY ONLY TIP AN AMBIGUOUS NOTE TO UNGRADABLE).*
050900******************************************************************
051000 01  WS-QUAL-KEYWORD-VALUES.
051100     05 FILLER.
051200        10 FILLER PIC X(15) VALUE 'cannot grade'.
051300        10 FILLER PIC X(10) VALUE 'Ungradable'.
051400     05 FILLER.
051500        10 FILLER PIC X(15) VALUE 'ungradable'.
051600        10 FILLER PIC X(10) VALUE 'Ungradable'.
051700     05 FILLER.
051800        10 FILLER PIC X(15) VALUE 'missing'.
051900        10 FILLER PIC X(10) VALUE 'Ungradable'.
052000     05 FILLER.
052100        10 FILLER PIC X(15) VALUE 'excellent'.
052200        10 FILLER PIC X(10) VALUE 'Excellent'.
052300     05 FILLER.
052400        10 FILLER PIC X(15) VALUE 'perfect'.
052500        10 FILLER PIC X(10) VALUE 'Excellent'.
052600     05 FILLER.
052700        10 FILLER PIC X(15) VALUE 'good'.
052800        10 FILLER PIC X(10) VALUE 'Good'.
052900     05 FILLER.
053000        10 FILLER PIC X(15) VALUE 'moderate'.
053100        10 FILLER PIC X(10) VALUE 'Moderate'.
053200     05 FILLER.
053300        10 FILLER PIC X(15) VALUE 'acceptable'.
053400        10 FILLER PIC X(10) VALUE 'Moderate'.
053500     05 FILLER.
053600        10 FILLER PIC X(15) VALUE 'poor'.
053700        10 FILLER PIC X(10) VALUE 'Poor'.
053800     05 FILLER.
053900        10 FILLER PIC X(15) VALUE 'bad'.
054000        10 FILLER PIC X(10) VALUE 'Poor'.
054100
054200 01  WS-QUAL-KEYWORD-TABLE REDEFINES WS-QUAL-KEYWORD-VALUES.
054300     05 QUAL-KEYWORD-ENTRY OCCURS 10 TIMES INDEXED BY QUAL-KW-IDX.
054400        10 QUAL-KEYWORD          PIC X(15).
054500        10 QUAL-VALUE            PIC X(10).
054600
054700 01  WS-ARTF-KEYWORD-VALUES.
054800     05 FILLER PIC X(10) VALUE 'motion'.
054900     05 FILLER PIC X(10) VALUE 'blur'.
055000     05 FILLER PIC X(10) VALUE 'glare'.
055100     05 FILLER PIC X(10) VALUE 'opacity'.
055200     05 FILLER PIC X(10) VALUE 'artifact'.
055300     05 FILLER PIC X(10) VALUE 'dust'.
055400     05 FILLER PIC X(10) VALUE 'shadow'.
055500
055600 01  WS-ARTF-KEYWORD-TABLE REDEFINES WS-ARTF-KEYWORD-VALUES.
055700     05 ARTF-KEYWORD-ENTRY PIC X(10) OCCURS 7 TIMES
055800                           INDEXED BY ARTF-KW-IDX.
055900
056000******************************************************************
056100*    COLUMN-ROLE LOOKUP - REFERENCE ONLY.  THIS IS THE UNLOAD    *
056200*    STEP'S "WHICH SOURCE COLUMN FEEDS WHICH RULE" TABLE.  IN    *
056300*    THE FIXED-RECORD WORLD THE ROLE IS THE FIELD POSITION, SO   *
056400*    THIS TABLE ISN'T SCANNED AT RUN TIME - KEPT HERE ONLY SO A  *
056500*    MAINTAINER MAPPING A NEW SOURCE FEED KNOWS WHICH RAWRECD    *
056600*    FIELD A GIVEN INCOMING COLUMN NAME BELONGS IN.              *
056700*        DIAGNOSIS/LABEL/CLASS/CONDITION/DISEASE/FINDING/        *
056800*          TARGET/PATHOLOGY        -> RAW-DIAGNOSIS-TEXT         *
056900*        LATERALITY/EYE/SIDE       -> RAW-EYE-TEXT               *
057000*        MODALITY/IMAGING_TYPE/IMAGE_TYPE -> RAW-MODALITY-TEXT   *
057100*        AGE/PATIENT_AGE/AGE_YEARS -> RAW-AGE-TEXT               *
057200*        SEX/GENDER/PATIENT_SEX    -> RAW-SEX-TEXT               *
057300*        IMAGE_ID/ID/FILENAME/FILE_PATH/FILEPATH/FILE_NAME       *
057400*                                   -> RAW-IMAGE-ID              *
057500******************************************************************
057600
057700 COPY ABENDREC.
057800
057900 PROCEDURE DIVISION.
058000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
058100     PERFORM 100-MAINLINE THRU 100-EXIT
058200             UNTIL NO-MORE-DATA.
058300     PERFORM 999-CLEANUP THRU 999-EXIT.
058400     MOVE +0 TO RETURN-CODE.
058500     GOBACK.
058600
058700 000-HOUSEKEEPING.
058800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
058900     DISPLAY "******** BEGIN JOB HRMNEDIT ********".
059000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
059100     MOVE SPACES TO HOLD-DATASET-NAME.
059200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
059300     PERFORM 900-READ-RAWIMAGE THRU 900-EXIT.
059400 000-EXIT.
059500     EXIT.
059600
059700 100-MAINLINE.
059800     MOVE "100-MAINLINE" TO PARA-NAME.
059900     MOVE "N" TO ERROR-FOUND-SW, HARD-ERROR-SW.
060000     INITIALIZE HARMONIZED-RECORD.
060010     MOVE "D" TO HR-RECORD-TYPE.
060100
060150****** REQ 51210 - DATASET-NAME CHANGE NOW ALSO FLUSHES THE PRIOR  051524RF
060160****** DATASET'S TRAILER RECORD BEFORE STARTING THE NEW ONE        051524RF
060200     IF RAW-DATASET-NAME NOT = HOLD-DATASET-NAME
060210         IF HOLD-DATASET-NAME NOT = SPACES
060220             PERFORM 250-WRITE-DSET-TRAILER THRU 250-EXIT
060230         END-IF
060300         MOVE RAW-DATASET-NAME TO HOLD-DATASET-NAME
060400         MOVE 0 TO ROW-INDEX-IN-DATASET
060450     END-IF.
060460
060470     ADD +1 TO DSET-RECORDS-PROCESSED.
060500
060600     PERFORM 200-DEFAULT-IMAGE-ID   THRU 200-EXIT.
060700
060800     IF HARD-ERROR-FOUND
060900         ADD +1 TO RECORDS-IN-ERROR, DSET-RECORDS-ERROR
061000         GO TO 100-READ-NEXT.
061100
061200     MOVE RAW-DATASET-NAME TO HR-DATASET-SOURCE.
061300     MOVE RAW-PATIENT-ID   TO HR-PATIENT-ID.
061400
061500     PERFORM 300-DIAGNOSIS-NORMALIZE THRU 300-EXIT.
061600     PERFORM 310-SEVERITY-INFER      THRU 310-EXIT.
061700     PERFORM 320-MODALITY-INFER      THRU 320-EXIT.
061800     PERFORM 330-LATERALITY-INFER    THRU 330-EXIT.
061900     PERFORM 340-AGE-STANDARDIZE     THRU 340-EXIT.
062000     PERFORM 345-SEX-STANDARDIZE     THRU 345-EXIT.
062100     PERFORM 350-ETHNICITY-STANDARDIZE THRU 350-EXIT.
062200     PERFORM 360-QUALITY-ASSESS      THRU 360-EXIT.
062300     PERFORM 370-DERIVE-BINARY-DIAG  THRU 370-EXIT.
062400
062500     MOVE RAW-RES-X TO HR-RES-X.
062600     MOVE RAW-RES-Y TO HR-RES-Y.
062700
062800     PERFORM 400-VALIDATE-RECORD     THRU 400-EXIT.
062900
063000     WRITE HARMONIZED-RECORD.
063100     ADD +1 TO RECORDS-WRITTEN, DSET-RECORDS-WRITTEN.
063200     IF RECORD-ERROR-FOUND
063300         ADD +1 TO RECORDS-WITH-WARNING, DSET-RECORDS-WARNING.
063400
063500 100-READ-NEXT.
063600     ADD +1 TO ROW-INDEX-IN-DATASET.
063700     PERFORM 900-READ-RAWIMAGE THRU 900-EXIT.
063800 100-EXIT.
063900     EXIT.
064000
064100 200-DEFAULT-IMAGE-ID.
064200     MOVE "200-DEFAULT-IMAGE-ID" TO PARA-NAME.
064250****** REQ 51140 - HARD ERROR IS "BOTH FIELDS BLANK", NOT JUST     051524RF
064260****** A BLANK DATASET NAME - A USABLE IMAGE ID WAS BEING THROWN   051524RF
064270****** AWAY WHENEVER THE DATASET-NAME COLUMN CAME IN BLANK         051524RF
064300     IF RAW-IMAGE-ID = SPACES AND RAW-DATASET-NAME = SPACES
064400         MOVE "Y" TO HARD-ERROR-SW
064500         GO TO 200-EXIT.
064600
064700     IF RAW-IMAGE-ID NOT = SPACES
064800         MOVE RAW-IMAGE-ID TO HR-IMAGE-ID
064900         GO TO 200-EXIT.
065000
065100****** SYNTHESIZE <DATASET>_<ROW-INDEX>, ROW-INDEX IS 0-BASED
065200     MOVE RAW-DATASET-NAME TO HOLD-DATASET-NAME.
065300     SET DSET-CHAR-IDX TO 20.
065400     PERFORM 205-TRIM-DATASET-NAME THRU 205-EXIT
065500             UNTIL DSET-CHAR-IDX = 1
065600                OR WS-DSET-NAME-CHAR(DSET-CHAR-IDX) NOT = SPACE.
065700
065900     MOVE ROW-INDEX-IN-DATASET TO WS-ROW-INDEX-EDIT.
066000     STRING RAW-DATASET-NAME(1:DSET-CHAR-IDX) DELIMITED BY SIZE
066100            "_"                   DELIMITED BY SIZE
066200            WS-ROW-INDEX-EDIT     DELIMITED BY SIZE
066300            INTO HR-IMAGE-ID.
066400 200-EXIT.
066500     EXIT.
066550
066560****** BACKWARD SPACE-TRIM SCAN FOR THE DATASET NAME, SAME IDIOM   051524RF
066570****** AS STRLTH'S 100-BACKSCAN - NO INTRINSIC FUNCTION AVAILABLE  051524RF
066580 205-TRIM-DATASET-NAME.
066590     SET DSET-CHAR-IDX DOWN BY 1.
066600 205-EXIT.
066610     EXIT.
066615
066620****** ONE TRAILER RECORD WRITTEN TO HARMOUT PER DATASET, RIGHT     051524RF
066625****** AFTER ITS LAST DETAIL RECORD - CARRIES THE PROCESSED/        051524RF
066630****** WRITTEN/ERROR/WARNING COUNTS HRMNPIPE NEEDS FOR ITS PER-     051524RF
066635****** DATASET LINE, SINCE A HARD-ERROR ROW NEVER GETS A DETAIL     051524RF
066640****** RECORD OF ITS OWN FOR HRMNPIPE TO COUNT                     051524RF
066645 250-WRITE-DSET-TRAILER.                                           051524RF
066650     MOVE "250-WRITE-DSET-TRAILER" TO PARA-NAME.
066655     MOVE SPACES TO HARMONIZED-RECORD.
066660     MOVE "T" TO HRT-RECORD-TYPE.
066665     MOVE HOLD-DATASET-NAME TO HRT-DATASET-SOURCE.
066670     MOVE DSET-RECORDS-PROCESSED TO HRT-RECORDS-PROCESSED.
066675     MOVE DSET-RECORDS-WRITTEN   TO HRT-RECORDS-WRITTEN.
066680     MOVE DSET-RECORDS-ERROR     TO HRT-RECORDS-ERROR.
066685     MOVE DSET-RECORDS-WARNING   TO HRT-RECORDS-WARNING.
066688     WRITE HARMONIZED-RECORD.
066690     MOVE 0 TO DSET-RECORDS-PROCESSED, DSET-RECORDS-WRITTEN,
066692               DSET-RECORDS-ERROR,     DSET-RECORDS-WARNING.
066695 250-EXIT.
066698     EXIT.
066699
066700 300-DIAGNOSIS-NORMALIZE.
066800     MOVE "300-DIAGNOSIS-NORMALIZE" TO PARA-NAME.
066900     MOVE RAW-DIAGNOSIS-TEXT TO HR-DIAGNOSIS-RAW.
067000     MOVE SPACES TO HR-DIAGNOSIS-CAT, HR-SEVERITY.
067100
067200     IF RAW-DIAGNOSIS-TEXT = SPACES
067300         GO TO 300-EXIT.
067400
067500     MOVE SPACES TO WS-DIAG-TEXT-LOWER.
067600     MOVE RAW-DIAGNOSIS-TEXT TO WS-DIAG-TEXT-LOWER.
067700     INSPECT WS-DIAG-TEXT-LOWER CONVERTING
067800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
067900        "abcdefghijklmnopqrstuvwxyz".
068000
068100     SET DIAG-KW-IDX TO 1.
068200     SEARCH DIAG-KEYWORD-ENTRY
068300         AT END
068400             MOVE "Other" TO HR-DIAGNOSIS-CAT
068500         WHEN DIAG-KEYWORD(DIAG-KW-IDX) = WS-DIAG-TEXT-LOWER
068600             MOVE DIAG-CATEGORY(DIAG-KW-IDX) TO HR-DIAGNOSIS-CAT
068700             MOVE DIAG-SEVERITY(DIAG-KW-IDX) TO HR-SEVERITY
068800     END-SEARCH.
068900
069000     IF HR-DIAGNOSIS-CAT NOT = "Other"
069100         GO TO 300-EXIT.
069200
069300****** NO EXACT MATCH - SCAN FOR THE KEYWORD AS A SUBSTRING,
069400****** LONGEST/MOST-SPECIFIC KEYWORDS FIRST
069500     PERFORM 305-DIAG-SUBSTRING-SCAN THRU 305-EXIT                051524RF
069600             VARYING DIAG-KW-IDX FROM 1 BY 1                      051524RF
069700             UNTIL DIAG-KW-IDX > 37.                              051524RF
070600 300-EXIT.
070700     EXIT.
070750
070760****** OUT-OF-LINE SCAN BODY FOR THE FALLBACK LOOP ABOVE - NO      051524RF
070770****** INLINE PERFORM/END-PERFORM PER SHOP STANDARD               051524RF
070780 305-DIAG-SUBSTRING-SCAN.
070786****** REQ 51298 - KEYWORD TRIMMED TO ITS OCCUPIED LENGTH BEFORE  060324RF
070787****** THE INSPECT, SAME TRICK AS STRLTH'S USE IN 410-ADD-FLAG -  060324RF
070788****** UNTRIMMED, "FOR ALL" NEEDED THE KEYWORD'S OWN TRAILING     060324RF
070789****** PADDING TO MATCH, SO REAL TEXT AFTER THE WORD NEVER HIT.   060324RF
070790     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
070792     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
070794     MOVE DIAG-KEYWORD(DIAG-KW-IDX) TO WS-255-SCRATCH.            060324RF
070796     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
070798     IF STR-LTH > 0                                               060324RF
070800         INSPECT WS-DIAG-TEXT-LOWER TALLYING SCAN-TALLY
070802             FOR ALL DIAG-KEYWORD(DIAG-KW-IDX)(1:STR-LTH)         060324RF
070804     END-IF.                                                      060324RF
070820     IF SCAN-TALLY > 0                                            090511MM
070830         MOVE DIAG-CATEGORY(DIAG-KW-IDX) TO HR-DIAGNOSIS-CAT
070840         MOVE DIAG-SEVERITY(DIAG-KW-IDX) TO HR-SEVERITY
070850         MOVE 38 TO DIAG-KW-IDX.
070860 305-EXIT.
070870     EXIT.
070880
070900 310-SEVERITY-INFER.                                              032210JS
071000     MOVE "310-SEVERITY-INFER" TO PARA-NAME.
071100     IF HR-SEVERITY NOT = SPACES
071200        OR RAW-DIAGNOSIS-TEXT = SPACES
071300         GO TO 310-EXIT.
071400
071500     PERFORM 315-SEVR-SUBSTRING-SCAN THRU 315-EXIT                051524RF
071600             VARYING SEVR-KW-IDX FROM 1 BY 1                      051524RF
071700             UNTIL SEVR-KW-IDX > 8.                               051524RF
072500
072600     IF HR-SEVERITY = "None"
072700         MOVE SPACES TO HR-SEVERITY.
072800 310-EXIT.
072900     EXIT.
072950
072960****** OUT-OF-LINE SCAN BODY, SAME REASON AS 305 ABOVE             051524RF
072970 315-SEVR-SUBSTRING-SCAN.
072976     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
072982     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
072988     MOVE SEVR-KEYWORD(SEVR-KW-IDX) TO WS-255-SCRATCH.            060324RF
072994     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
073000     IF STR-LTH > 0                                               060324RF
073006         INSPECT WS-DIAG-TEXT-LOWER TALLYING SCAN-TALLY
073012             FOR ALL SEVR-KEYWORD(SEVR-KW-IDX)(1:STR-LTH)         060324RF
073018     END-IF.                                                      060324RF
073024     IF SCAN-TALLY > 0
073030         MOVE SEVR-VALUE(SEVR-KW-IDX) TO HR-SEVERITY
073036         MOVE 9 TO SEVR-KW-IDX.
073042 315-EXIT.
073048     EXIT.
073060
073100 320-MODALITY-INFER.                                              061409JS
073200     MOVE "320-MODALITY-INFER" TO PARA-NAME.
073300     MOVE "Unknown" TO HR-MODALITY.
073400     IF RAW-MODALITY-TEXT = SPACES
073500         GO TO 320-EXIT.
073600
073700     MOVE SPACES TO WS-MODL-TEXT-LOWER.
073800     MOVE RAW-MODALITY-TEXT TO WS-MODL-TEXT-LOWER.
073900     INSPECT WS-MODL-TEXT-LOWER CONVERTING
074000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
074100        "abcdefghijklmnopqrstuvwxyz".
074200
074300     PERFORM 325-MODL-TEXT-SCAN THRU 325-EXIT                     051524RF
074400             VARYING MODL-KW-IDX FROM 1 BY 1                      051524RF
074500             UNTIL MODL-KW-IDX > 18.                              051524RF
075300
075400     IF HR-MODALITY NOT = "Unknown"
075500         GO TO 320-EXIT.
075600
075700****** NO MATCH ON THE MODALITY TEXT - TRY THE DATASET NAME FOR
075800****** A KNOWN FUNDUS-COLLECTION NAME
075900     MOVE SPACES TO WS-DSET-TEXT-LOWER.
076000     MOVE RAW-DATASET-NAME TO WS-DSET-TEXT-LOWER.
076100     INSPECT WS-DSET-TEXT-LOWER CONVERTING
076200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
076300        "abcdefghijklmnopqrstuvwxyz".
076400
076500     PERFORM 327-MODL-DSET-SCAN THRU 327-EXIT                     051524RF
076600             VARYING MODL-KW-IDX FROM 13 BY 1                     051524RF
076700             UNTIL MODL-KW-IDX > 16.                              051524RF
077500 320-EXIT.
077510     EXIT.
077520
077530****** OUT-OF-LINE SCAN BODIES, SAME REASON AS 305 ABOVE           051524RF
077540 325-MODL-TEXT-SCAN.
077546     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
077552     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
077558     MOVE MODL-KEYWORD(MODL-KW-IDX) TO WS-255-SCRATCH.            060324RF
077564     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
077570     IF STR-LTH > 0                                               060324RF
077576         INSPECT WS-MODL-TEXT-LOWER TALLYING SCAN-TALLY
077582             FOR ALL MODL-KEYWORD(MODL-KW-IDX)(1:STR-LTH)         060324RF
077588     END-IF.                                                      060324RF
077594     IF SCAN-TALLY > 0
077600         MOVE MODL-VALUE(MODL-KW-IDX) TO HR-MODALITY
077606         MOVE 19 TO MODL-KW-IDX.
077612 325-EXIT.
077618     EXIT.
077630
077640 327-MODL-DSET-SCAN.
077646     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
077652     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
077658     MOVE MODL-KEYWORD(MODL-KW-IDX) TO WS-255-SCRATCH.            060324RF
077664     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
077670     IF STR-LTH > 0                                               060324RF
077676         INSPECT WS-DSET-TEXT-LOWER TALLYING SCAN-TALLY
077682             FOR ALL MODL-KEYWORD(MODL-KW-IDX)(1:STR-LTH)         060324RF
077688     END-IF.                                                      060324RF
077694     IF SCAN-TALLY > 0
077700         MOVE MODL-VALUE(MODL-KW-IDX) TO HR-MODALITY
077706         MOVE 17 TO MODL-KW-IDX.
077712 327-EXIT.
077718     EXIT.
077730
077800 330-LATERALITY-INFER.                                            113009RF
077900     MOVE "330-LATERALITY-INFER" TO PARA-NAME.
078000     MOVE SPACES TO HR-LATERALITY.
078100     IF RAW-EYE-TEXT = SPACES
078200         GO TO 330-EXIT.
078300
078400     MOVE SPACES TO WS-EYE-TEXT-LOWER.
078500     MOVE RAW-EYE-TEXT TO WS-EYE-TEXT-LOWER.
078600     INSPECT WS-EYE-TEXT-LOWER CONVERTING
078700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
078800        "abcdefghijklmnopqrstuvwxyz".
078900
079000     PERFORM 333-LATL-SUBSTRING-SCAN THRU 333-EXIT                051524RF
079100             VARYING LATL-KW-IDX FROM 1 BY 1                      051524RF
079200             UNTIL LATL-KW-IDX > 16.                              051524RF
080000 330-EXIT.
080100     EXIT.
080150
080160****** OUT-OF-LINE SCAN BODY, SAME REASON AS 305 ABOVE             051524RF
080170 333-LATL-SUBSTRING-SCAN.
080176     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
080182     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
080188     MOVE LATL-KEYWORD(LATL-KW-IDX) TO WS-255-SCRATCH.            060324RF
080194     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
080200     IF STR-LTH > 0                                               060324RF
080206         INSPECT WS-EYE-TEXT-LOWER TALLYING SCAN-TALLY
080212             FOR ALL LATL-KEYWORD(LATL-KW-IDX)(1:STR-LTH)         060324RF
080218     END-IF.                                                      060324RF
080224     IF SCAN-TALLY > 0
080230         MOVE LATL-VALUE(LATL-KW-IDX) TO HR-LATERALITY
080236         MOVE 17 TO LATL-KW-IDX.
080242 333-EXIT.
080248     EXIT.
080250
080300 340-AGE-STANDARDIZE.                                             051524RF
080310****** REQ 51141 - RAW-AGE-TEXT IS LEFT-JUSTIFIED, VARIABLE-      051524RF
080320****** LENGTH TEXT ("8", "67", "67.5", "150") - THE OLD FIXED     051524RF
080330****** 3-BYTE REDEFINES SLICE FAILED NUMERIC ON ANY VALUE WITH A  051524RF
080340****** TRAILING SPACE OR A DECIMAL POINT AND SILENTLY DROPPED     051524RF
080350****** THE AGE.  335-PARSE-AGE-WHOLE NOW PULLS OUT JUST THE       051524RF
080360****** LEADING DIGIT RUN BEFORE ANY "." OR SPACE.                 051524RF
080400     MOVE "340-AGE-STANDARDIZE" TO PARA-NAME.
080500     MOVE 999 TO HR-AGE.
080510     PERFORM 335-PARSE-AGE-WHOLE THRU 335-EXIT.
080520     IF NOT AGE-DIGITS-VALID
080530         GO TO 340-EXIT.
081200     IF WS-AGE-WHOLE < 0 OR WS-AGE-WHOLE > 150
081300         GO TO 340-EXIT.
081400
081500     MOVE WS-AGE-WHOLE TO HR-AGE.
081600 340-EXIT.
081700     EXIT.
081750
081760****** PULLS THE LEADING DIGIT RUN OUT OF RAW-AGE-TEXT INTO        051524RF
081770****** WS-AGE-WHOLE AND SETS WS-AGE-VALID-SW - SHARED BY THIS      051524RF
081780****** PARAGRAPH AND 400-VALIDATE-RECORD'S RANGE-FLAG CHECK        051524RF
081790 335-PARSE-AGE-WHOLE.
081800     MOVE "335-PARSE-AGE-WHOLE" TO PARA-NAME.
081810     MOVE "N" TO WS-AGE-VALID-SW.
081820     MOVE 0 TO WS-AGE-WHOLE, WS-AGE-DIGIT-LEN.
081830     MOVE SPACES TO WS-AGE-DIGITS.
081840     IF RAW-AGE-TEXT = SPACES
081850         GO TO 335-EXIT.
081860
081870     UNSTRING RAW-AGE-TEXT DELIMITED BY "." OR SPACE
081880         INTO WS-AGE-DIGITS.
081890     MOVE 1 TO WS-AGE-CHAR-IDX.
081900     PERFORM 336-AGE-DIGIT-SCAN THRU 336-EXIT
081910             UNTIL WS-AGE-CHAR-IDX > 3.
081920     IF WS-AGE-DIGIT-LEN = 0
081930         GO TO 335-EXIT.
081940
081950     MOVE WS-AGE-DIGITS(1:WS-AGE-DIGIT-LEN) TO WS-AGE-WHOLE.
081960     MOVE "Y" TO WS-AGE-VALID-SW.
081970 335-EXIT.
081980     EXIT.
081990
082000****** OUT-OF-LINE DIGIT-RUN SCAN, SAME BACKSCAN IDIOM AS          051524RF
082010****** STRLTH'S 100-BACKSCAN - STOPS COUNTING AT THE FIRST         051524RF
082020****** NON-DIGIT (THE "." OR TRAILING SPACES)                     051524RF
082030 336-AGE-DIGIT-SCAN.
082040     IF WS-AGE-DIGITS(WS-AGE-CHAR-IDX:1) NUMERIC
082050         ADD 1 TO WS-AGE-DIGIT-LEN
082060         ADD 1 TO WS-AGE-CHAR-IDX
082070     ELSE
082080         MOVE 4 TO WS-AGE-CHAR-IDX
082090     END-IF.
082095 336-EXIT.
082096     EXIT.
082097
082098 345-SEX-STANDARDIZE.
082099     MOVE "345-SEX-STANDARDIZE" TO PARA-NAME.
082100     MOVE SPACES TO HR-SEX.
082200     IF RAW-SEX-TEXT = SPACES
082300         GO TO 345-EXIT.
082400
082500     MOVE SPACES TO WS-SEX-TEXT-LOWER.
082600     MOVE RAW-SEX-TEXT TO WS-SEX-TEXT-LOWER.
082700     INSPECT WS-SEX-TEXT-LOWER CONVERTING
082800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
082900        "abcdefghijklmnopqrstuvwxyz".
083000
083100     EVALUATE TRUE
083200         WHEN WS-SEX-TEXT-LOWER(1:10) = "m         "
083300         WHEN WS-SEX-TEXT-LOWER(1:10) = "male      "
083400             MOVE "M" TO HR-SEX
083500         WHEN WS-SEX-TEXT-LOWER(1:10) = "f         "
083600         WHEN WS-SEX-TEXT-LOWER(1:10) = "female    "
083700             MOVE "F" TO HR-SEX
083800         WHEN WS-SEX-TEXT-LOWER(1:10) = "o         "
083900         WHEN WS-SEX-TEXT-LOWER(1:10) = "other     "
084000             MOVE "O" TO HR-SEX
084100         WHEN WS-SEX-TEXT-LOWER(1:10) = "u         "
084200         WHEN WS-SEX-TEXT-LOWER(1:10) = "unknown   "
084300             MOVE "U" TO HR-SEX
084400         WHEN OTHER
084500             MOVE SPACES TO HR-SEX
084600     END-EVALUATE.
084700 345-EXIT.
084800     EXIT.
084900
085000 350-ETHNICITY-STANDARDIZE.                                       061913JS
085100     MOVE "350-ETHNICITY-STANDARDIZE" TO PARA-NAME.
085200     MOVE SPACES TO HR-ETHNICITY.
085300     IF RAW-ETHNICITY-TEXT = SPACES
085400         GO TO 350-EXIT.
085500
085600     MOVE SPACES TO WS-ETHN-TEXT-LOWER.
085700     MOVE RAW-ETHNICITY-TEXT TO WS-ETHN-TEXT-LOWER.
085800     INSPECT WS-ETHN-TEXT-LOWER CONVERTING
085900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
086000        "abcdefghijklmnopqrstuvwxyz".
086100
086200     EVALUATE TRUE
086300         WHEN WS-ETHN-TEXT-LOWER(1:15) = "caucasian      "
086400         WHEN WS-ETHN-TEXT-LOWER(1:15) = "white          "
086500             MOVE "Caucasian" TO HR-ETHNICITY
086600         WHEN WS-ETHN-TEXT-LOWER(1:15) = "asian          "
086700             MOVE "Asian" TO HR-ETHNICITY
086800         WHEN WS-ETHN-TEXT-LOWER(1:15) = "black          "
086900         WHEN WS-ETHN-TEXT-LOWER(1:15) = "african        "
087000             MOVE "African" TO HR-ETHNICITY
087100         WHEN WS-ETHN-TEXT-LOWER(1:15) = "hispanic       "
087200         WHEN WS-ETHN-TEXT-LOWER(1:15) = "latino         "
087300             MOVE "Hispanic" TO HR-ETHNICITY
087400         WHEN OTHER
087500             MOVE RAW-ETHNICITY-TEXT TO HR-ETHNICITY
087600     END-EVALUATE.
087700 350-EXIT.
087800     EXIT.
087900
088000 360-QUALITY-ASSESS.                                              021711JS
088100     MOVE "360-QUALITY-ASSESS" TO PARA-NAME.
088200     MOVE SPACES TO HR-QUALITY-GRADE.
088300     MOVE "N" TO WS-ARTIFACTS-PRESENT-SW, WS-UNGRADABLE-TEXT-SW.
088400     IF RAW-QUALITY-TEXT = SPACES
088500         GO TO 360-EXIT.
088600
088700     MOVE SPACES TO WS-QUAL-TEXT-LOWER.
088800     MOVE RAW-QUALITY-TEXT TO WS-QUAL-TEXT-LOWER.
088900     INSPECT WS-QUAL-TEXT-LOWER CONVERTING
089000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
089100        "abcdefghijklmnopqrstuvwxyz".
089200
089300     PERFORM 361-ARTF-SCAN THRU 361-EXIT                          051524RF
089400             VARYING ARTF-KW-IDX FROM 1 BY 1                      051524RF
089500             UNTIL ARTF-KW-IDX > 7.                               051524RF
090200
090300     PERFORM 363-UNGRADABLE-SCAN THRU 363-EXIT                    051524RF
090400             VARYING QUAL-KW-IDX FROM 1 BY 1                      051524RF
090500             UNTIL QUAL-KW-IDX > 3.                               051524RF
091100
091200     IF UNGRADABLE-TEXT-FOUND
091300         MOVE "Ungradable" TO HR-QUALITY-GRADE
091400         GO TO 360-EXIT.
091500
091600     IF ARTIFACTS-PRESENT
091700         MOVE "Ungradable" TO HR-QUALITY-GRADE
091800         GO TO 360-EXIT.
091900
092000     PERFORM 365-QUAL-GRADE-SCAN THRU 365-EXIT                    051524RF
092100             VARYING QUAL-KW-IDX FROM 4 BY 1                      051524RF
092200             UNTIL QUAL-KW-IDX > 10.                              051524RF
093000 360-EXIT.
093100     EXIT.
093110
093120****** OUT-OF-LINE SCAN BODIES, SAME REASON AS 305 ABOVE           051524RF
093130 361-ARTF-SCAN.
093136     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
093142     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
093148     MOVE ARTF-KEYWORD-ENTRY(ARTF-KW-IDX) TO WS-255-SCRATCH.      060324RF
093154     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
093160     IF STR-LTH > 0                                               060324RF
093166         INSPECT WS-QUAL-TEXT-LOWER TALLYING SCAN-TALLY
093172             FOR ALL ARTF-KEYWORD-ENTRY(ARTF-KW-IDX)(1:STR-LTH)   060324RF
093178     END-IF.                                                      060324RF
093184     IF SCAN-TALLY > 0
093190         MOVE "Y" TO WS-ARTIFACTS-PRESENT-SW.
093196 361-EXIT.
093202     EXIT.
093210
093220 363-UNGRADABLE-SCAN.
093226     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
093232     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
093238     MOVE QUAL-KEYWORD(QUAL-KW-IDX) TO WS-255-SCRATCH.            060324RF
093244     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
093250     IF STR-LTH > 0                                               060324RF
093256         INSPECT WS-QUAL-TEXT-LOWER TALLYING SCAN-TALLY
093262             FOR ALL QUAL-KEYWORD(QUAL-KW-IDX)(1:STR-LTH)         060324RF
093268     END-IF.                                                      060324RF
093274     IF SCAN-TALLY > 0
093280         MOVE "Y" TO WS-UNGRADABLE-TEXT-SW.
093286 363-EXIT.
093292     EXIT.
093300
093310 365-QUAL-GRADE-SCAN.
093316     MOVE 0 TO SCAN-TALLY, STR-LTH.                               060324RF
093322     MOVE SPACES TO WS-255-SCRATCH.                               060324RF
093328     MOVE QUAL-KEYWORD(QUAL-KW-IDX) TO WS-255-SCRATCH.            060324RF
093334     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.                 060324RF
093340     IF STR-LTH > 0                                               060324RF
093346         INSPECT WS-QUAL-TEXT-LOWER TALLYING SCAN-TALLY
093352             FOR ALL QUAL-KEYWORD(QUAL-KW-IDX)(1:STR-LTH)         060324RF
093358     END-IF.                                                      060324RF
093364     IF SCAN-TALLY > 0
093370         MOVE QUAL-VALUE(QUAL-KW-IDX) TO HR-QUALITY-GRADE
093376         MOVE 11 TO QUAL-KW-IDX.
093382 365-EXIT.
093388     EXIT.
093400
093500 370-DERIVE-BINARY-DIAG.
093510     MOVE "370-DERIVE-BINARY-DIAG" TO PARA-NAME.
093520     IF HR-DIAGNOSIS-CAT = "Normal"
093600         MOVE "Normal" TO HR-DIAG-BINARY
093700     ELSE
093800         MOVE "Abnormal" TO HR-DIAG-BINARY.
093900 370-EXIT.
094000     EXIT.
094100
094200 400-VALIDATE-RECORD.
094300     MOVE "400-VALIDATE-RECORD" TO PARA-NAME.
094400     MOVE "N" TO ERROR-FOUND-SW.
094500     MOVE SPACES TO HR-QUALITY-FLAGS.
094600     MOVE 0 TO FLAGS-USED-LENGTH.
094700
094800     IF HR-IMAGE-ID = SPACES OR HR-DATASET-SOURCE = SPACES         051524RF
094810         MOVE "missing required fields" TO WS-FLAG-TEXT            051524RF
094820         PERFORM 410-ADD-FLAG THRU 410-EXIT.                       051524RF
095000
095050****** REQ 51141 - SHARES 335-PARSE-AGE-WHOLE WITH 340-AGE-       051524RF
095060****** STANDARDIZE RATHER THAN RE-TESTING THE OLD BROKEN           051524RF
095070****** RAW-AGE-WHOLE-TEXT SLICE (SEE THAT PARAGRAPH'S BANNER)      051524RF
095100     PERFORM 335-PARSE-AGE-WHOLE THRU 335-EXIT.
095110     IF AGE-DIGITS-VALID
095300         IF WS-AGE-WHOLE < 0 OR WS-AGE-WHOLE > 150
095400             MOVE "age_out_of_reasonable_range" TO WS-FLAG-TEXT
095500             PERFORM 410-ADD-FLAG THRU 410-EXIT.
095600
095700     IF CONFIDENCE-SUPPLIED
095800         IF RAW-CONFIDENCE > 1.00
095900             MOVE "invalid_confidence_score" TO WS-FLAG-TEXT
096000             PERFORM 410-ADD-FLAG THRU 410-EXIT.
096100
096200     IF CDR-SUPPLIED
096300         IF RAW-CDR > 1.00
096400             MOVE "invalid_cup_disc_ratio" TO WS-FLAG-TEXT
096500             PERFORM 410-ADD-FLAG THRU 410-EXIT.
096600
096700     IF BMI-SUPPLIED
096800         IF RAW-BMI < 10 OR RAW-BMI > 60
096900             MOVE "bmi_out_of_reasonable_range" TO WS-FLAG-TEXT
097000             PERFORM 410-ADD-FLAG THRU 410-EXIT.
097100
097200     IF IOP-OD-SUPPLIED
097300         IF RAW-IOP-OD < 5 OR RAW-IOP-OD > 80
097400             MOVE "iop_od_out_of_range" TO WS-FLAG-TEXT
097500             PERFORM 410-ADD-FLAG THRU 410-EXIT.
097600
097700     IF IOP-OS-SUPPLIED
097800         IF RAW-IOP-OS < 5 OR RAW-IOP-OS > 80
097900             MOVE "iop_os_out_of_range" TO WS-FLAG-TEXT
098000             PERFORM 410-ADD-FLAG THRU 410-EXIT.
098100
098200     IF RECORD-ERROR-FOUND
098300         MOVE "N" TO HR-IS-VALID
098400     ELSE
098500         MOVE "Y" TO HR-IS-VALID.
098600 400-EXIT.
098700     EXIT.
098800
098900 410-ADD-FLAG.
099000****** APPENDS WS-FLAG-TEXT TO HR-QUALITY-FLAGS, SEMICOLON-
099100****** SEPARATED, SKIPPING A FLAG ALREADY PRESENT AND DROPPING
099200****** (NOT WRAPPING) ANYTHING THAT WON'T FIT IN 60 BYTES
099300     MOVE "410-ADD-FLAG" TO PARA-NAME.
099400     MOVE "Y" TO ERROR-FOUND-SW.
099500     MOVE 0 TO SCAN-TALLY.
099600     INSPECT HR-QUALITY-FLAGS TALLYING SCAN-TALLY
099700         FOR ALL WS-FLAG-TEXT.
099800     IF SCAN-TALLY > 0
099900         GO TO 410-EXIT.
100000
100100****** TRIMMED LENGTH OF THE FLAG TEXT COMES FROM THE SHOP'S
100200****** COMMON STRLTH ROUTINE, NOT A LOCAL INSPECT - STRLTH
100300****** ACCUMULATES INTO ITS RETURN-LTH PARAMETER SO IT MUST BE
100400****** ZEROED BY THE CALLER FIRST
100500     MOVE 0 TO STR-LTH.
100600     MOVE SPACES TO WS-255-SCRATCH.
100700     MOVE WS-FLAG-TEXT TO WS-255-SCRATCH.
100800     CALL "STRLTH" USING WS-255-SCRATCH, STR-LTH.
100900     MOVE STR-LTH TO THIS-FLAG-LENGTH.
101000
101100     IF FLAGS-USED-LENGTH > 0
101200         IF FLAGS-USED-LENGTH + THIS-FLAG-LENGTH + 1 > 60
101300             GO TO 410-EXIT.
101400         STRING HR-QUALITY-FLAGS(1:FLAGS-USED-LENGTH) DELIMITED
101500                    BY SIZE
101600                ";" DELIMITED BY SIZE
101700                WS-FLAG-TEXT(1:THIS-FLAG-LENGTH) DELIMITED BY SIZE
101800                INTO HR-QUALITY-FLAGS
101900         ADD THIS-FLAG-LENGTH, 1 TO FLAGS-USED-LENGTH
102000         GO TO 410-EXIT.
102100
102200     IF THIS-FLAG-LENGTH > 60
102300         GO TO 410-EXIT.
102400     MOVE WS-FLAG-TEXT(1:THIS-FLAG-LENGTH) TO HR-QUALITY-FLAGS.
102500     MOVE THIS-FLAG-LENGTH TO FLAGS-USED-LENGTH.
102600 410-EXIT.
102700     EXIT.
102800
102900 800-OPEN-FILES.
103000     MOVE "800-OPEN-FILES" TO PARA-NAME.
103100     OPEN INPUT RAWIMAGE.
103200     OPEN OUTPUT HARMOUT, SYSOUT.
103300 800-EXIT.
103400     EXIT.
103500
103600 850-CLOSE-FILES.
103700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
103800     CLOSE RAWIMAGE, HARMOUT, SYSOUT.
103900 850-EXIT.
104000     EXIT.
104100
104200 900-READ-RAWIMAGE.
104300     READ RAWIMAGE
104400         AT END MOVE "N" TO MORE-DATA-SW
104500         GO TO 900-EXIT
104600     END-READ.
104700     ADD +1 TO RECORDS-READ.
104800 900-EXIT.
104900     EXIT.
105000
105100 999-CLEANUP.
105200     MOVE "999-CLEANUP" TO PARA-NAME.
105210****** REQ 51210 - FLUSH THE LAST DATASET'S TRAILER RECORD BEFORE  051524RF
105220****** THE FILES CLOSE - NO DATASET-NAME CHANGE EVER FIRES FOR IT  051524RF
105230     IF HOLD-DATASET-NAME NOT = SPACES
105240         PERFORM 250-WRITE-DSET-TRAILER THRU 250-EXIT
105250     END-IF.
105300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
105400     DISPLAY "** RECORDS READ **".
105500     DISPLAY RECORDS-READ.
105600     DISPLAY "** RECORDS WRITTEN **".
105700     DISPLAY RECORDS-WRITTEN.
105800     DISPLAY "** RECORDS IN ERROR (SKIPPED) **".
105900     DISPLAY RECORDS-IN-ERROR.
106000     DISPLAY "** RECORDS WITH A VALIDATION WARNING **".
106100     DISPLAY RECORDS-WITH-WARNING.
106200     DISPLAY "******** NORMAL END OF JOB HRMNEDIT ********".
106300 999-EXIT.
106400     EXIT.
106500
106600 1000-ABEND-RTN.
106650     MOVE PARA-NAME TO ABEND-PARA-NAME.                           060324RF
106700     WRITE SYSOUT-REC FROM ABEND-REC.
106800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106900     DISPLAY "*** ABNORMAL END OF JOB - HRMNEDIT ***" UPON CONSOLE.
107000     DIVIDE ZERO-VAL INTO ONE-VAL.
