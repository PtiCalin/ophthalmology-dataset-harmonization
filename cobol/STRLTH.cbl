000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED (RIGHT-SPACE-STRIPPED) LENGTH OF
001400*          A TEXT FIELD.  CALLED BY HRMNEDIT'S RULES ENGINE
001500*          WHEN IT NEEDS TO KNOW HOW MUCH OF A FREE-TEXT FIELD
001600*          IS REAL DATA BEFORE SCANNING IT FOR A KEYWORD.
001700*
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000******************************************************************
002100*    01/01/08  JS   ORIGINAL PROGRAM                             *
002200*    04/11/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
002300*                   SIGNED OFF, NO CHANGE REQUIRED               *
002400*    01/22/20  RF   REQ 45102 - DROPPED FUNCTION REVERSE, THIS   *
002500*                   SHOP'S COMPILER LEVEL DOESN'T CARRY IT -     *
002600*                   REWRITTEN AS A BACKWARD PERFORM VARYING SCAN *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05 L                        PIC S9(4) COMP.
004000
004100 LINKAGE SECTION.
004200 01  TEXT1                       PIC X(255).
004300 01  RETURN-LTH                  PIC S9(4) COMP.
004400
004500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004600     MOVE 255 TO L.
004700     PERFORM 100-BACKSCAN                                         012220RF
004800             UNTIL L = 0 OR TEXT1(L:1) NOT = SPACE.
004900     ADD L TO RETURN-LTH.
005000     GOBACK.
005100
005200 100-BACKSCAN.
005300     SUBTRACT 1 FROM L.
