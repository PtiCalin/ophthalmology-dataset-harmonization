000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OCTLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/08/13.
000600 DATE-COMPILED. 09/08/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE OCT (OPTICAL COHERENCE
001300*          TOMOGRAPHY) RETINAL SLICE STUDY.  THE INPUT IS ONE
001400*          RECORD PER SLICE, PRESORTED BY CLASS, PATIENT NUMBER
001500*          AND SLICE NUMBER WITHIN THE PATIENT'S SCAN VOLUME -
001600*          THIS PROGRAM GROUPS CONSECUTIVE SLICES OF THE SAME
001700*          CLASS/PATIENT INTO ONE VOLUME (CONTROL BREAK ON
001800*          VOLUME-ID) AND DERIVES THE VOLUME'S METADATA.
001900*
002000*          REPLACES THE OLD TRMTSRCH TREATMENT-SEARCH PASS -
002100*          SAME TABLE-BUILD-THEN-BREAK SHAPE, DIFFERENT DATA.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDS0001.OCTINPUT
002600
002700         OUTPUT FILE PRODUCED    -   DDS0001.OCTRPT
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200*    CHANGE LOG                                                  *
003300******************************************************************
003400*    09/08/13  JS   ORIGINAL PROGRAM                             *
003500*    01/15/14  RF   VOLUME-ID NOW CARRIES CLASS_PATIENT PER THE  *
003600*                   RADIOLOGY GROUP'S NAMING REQUEST             *
003700*    07/13/17  MM   CALLS CLCMETRC FOR DEPTH/MB/RELATIVE-POSITION*
003800*                   INSTEAD OF THREE SEPARATE INLINE COMPUTES    *
003900*    04/11/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
004000*                   SIGNED OFF, NO CHANGE REQUIRED               *
004100*    10/02/18  JS   ADDED THE IRREGULAR-NUMBERING/DUPLICATE-     *
004200*                   SLICE CONSISTENCY FLAGS TO THE VOLUME LINE   *
004300*    05/06/20  RF   REQ 51190 - WS-SLICE-TABLE OVERFLOW NOW SETS *
004400*                   A WARNING FLAG INSTEAD OF TRUNCATING SILENTLY*
004410*    05/15/24  RF   REQ 51142 - REWORKED THE SLICE-METADATA AND  *
004420*                   SLICE-NUMBER-CHECK LOOPS AS OUT-OF-LINE      *
004430*                   PERFORMS (255-ACCUM-SLICE-METADATA AND       *
004440*                   355-CHECK-SLICE-NUM) - NO INLINE PERFORM/    *
004450*                   END-PERFORM LEFT IN THIS PROGRAM             *
004460*    07/22/24  RF   REQ 51203 - 210-MAP-DIAGNOSIS WAS PRINTING   *
004470*                   THE OLD 8-CHAR CRT SCREEN ABBREVIATIONS FOR  *
004480*                   CNV/DME - SPELLED OUT TO THE FULL CLINICAL   *
004490*                   NAME, WS-CLASS-DX-TEXT WAS ALREADY WIDE      *
004495*                   ENOUGH                                      *
004496*    06/03/24  RF   REQ 51298 - 1000-ABEND-RTN NOW MOVES PARA-   *
004497*                   NAME TO ABEND-PARA-NAME BEFORE THE WRITE     *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT OCTINPUT
005900     ASSIGN TO UT-S-OCTINPUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT OCTRPT
006400     ASSIGN TO UT-S-OCTRPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE OCT-INPUT-RECORD PER SLICE - MUST ARRIVE PRESORTED
007900****** BY CLASS, PATIENT NUMBER AND SLICE NUMBER OR THE VOLUME
008000****** BREAK AND CONSISTENCY CHECK BELOW WILL MIS-GROUP SLICES
008100 FD  OCTINPUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS OCT-INPUT-RECORD.
008700     COPY OCTREC.
008800
008900 FD  OCTRPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RPT-REC.
009500 01  RPT-REC  PIC X(132).
009600
009700** QSAM FILE
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  OFCODE                  PIC X(2).
010200         88 CODE-WRITE    VALUE SPACES.
010300
010400 01  FLAGS-AND-SWITCHES.
010500     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
010600         88 NO-MORE-DATA VALUE "N".
010700     05 FIRST-RECORD-SW           PIC X(01) VALUE "Y".
010800         88 FIRST-RECORD  VALUE "Y".
010900     05 SLICE-TABLE-FULL-SW       PIC X(01) VALUE "N".
011000         88 SLICE-TABLE-IS-FULL VALUE "Y".
011100     05 IRREGULAR-NUMBERING-SW    PIC X(01) VALUE "N".
011200         88 NUMBERING-IRREGULAR VALUE "Y".
011300     05 DUPLICATE-SLICE-SW        PIC X(01) VALUE "N".
011400         88 DUPLICATE-SLICE-FOUND VALUE "Y".
011500
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05 RECORDS-READ              PIC 9(7) COMP.
011800     05 VOLUMES-WRITTEN           PIC 9(7) COMP.
011900     05 VOLUMES-FLAGGED           PIC 9(7) COMP.
012000     05 SLICE-IDX                 PIC 9(4) COMP.
012100     05 SLICE-TBL-USED            PIC 9(4) COMP VALUE 0.
012200     05 EXPECTED-SLICE-NUM        PIC 9(4) COMP.
012300     05 WS-VOL-SLICE-COUNT        PIC 9(4) COMP.
012400     05 WS-VOL-FILE-SIZE-SUM      PIC 9(9) COMP.
012500     05 WS-VOL-MIN-SLICE         PIC 9(4) COMP.
012600     05 WS-VOL-MAX-SLICE         PIC 9(4) COMP.
012700
012800 01  MISC-WS-FLDS.
012900     05 HOLD-VOLUME-ID            PIC X(12) VALUE SPACES.
013000     05 WS-VOLUME-ID              PIC X(20) VALUE SPACES.
013100     05 WS-CLASS-DX-TEXT          PIC X(35) VALUE SPACES.
013200     05 WS-VOL-DEPTH              PIC 9(03)V9 VALUE 0.
013210*    ALTERNATE PRINT-EDIT VIEW OF THE DEPTH FIELD - USED WHEN
013220*    THE NIGHTLY EXCEPTION LISTING NEEDS THE RAW DIGITS, NOT THE
013230*    COMPUTED VALUE, FOR A SIDE-BY-SIDE VOLUME/DEPTH DUMP
013240     05 WS-VOL-DEPTH-X REDEFINES WS-VOL-DEPTH
013250                                  PIC X(04).
013300     05 WS-VOL-SIZE-MB            PIC 9(05)V99 VALUE 0.
013400     05 WS-CLC-RETURN-CODE        PIC S9(4) COMP VALUE 0.
013500     05 WS-IMAGE-ID                PIC X(25) VALUE SPACES.
013600     05 WS-RELATIVE-POSITION       PIC 9(01)V99 VALUE 0.
013700     05 WS-IS-FIRST-SLICE-SW       PIC X(01) VALUE "N".
013800     05 WS-IS-LAST-SLICE-SW        PIC X(01) VALUE "N".
013900*    DISPLAY-FORMAT COPIES OF COMP COUNTERS - STRING NEEDS THE
014000*    CHARACTER FORM, NOT THE BINARY STORAGE, TO BUILD TEXT LINES
014100     05 WS-SLICE-NUM-DISPLAY       PIC 9(04) VALUE 0.
014200     05 WS-VOL-MIN-DISPLAY         PIC 9(04) VALUE 0.
014300     05 WS-VOL-MAX-DISPLAY         PIC 9(04) VALUE 0.
014400
014500******************************************************************
014600*    VOLUME-METADATA CONSTANTS - FIXED FOR EVERY OCT VOLUME       *
014700*    LOADED BY THIS FEED, PER THE RADIOLOGY EQUIPMENT SPEC SHEET  *
014800******************************************************************
014900 01  WS-VOLUME-CONSTANTS.
015000     05  WS-WAVELENGTH-NM         PIC 9(03) VALUE 840.
015100     05  WS-FIELD-OF-VIEW         PIC X(04) VALUE "6x6 ".
015200     05  WS-AXIAL-RESOLUTION      PIC 9(02) VALUE 5.
015300     05  WS-TRANSVERSE-RES        PIC 9(02) VALUE 15.
015400     05  WS-SCAN-PATTERN          PIC X(07) VALUE "raster ".
015500
015600******************************************************************
015700*    SLICE BUFFER - ONE VOLUME'S WORTH OF SLICES IS HELD HERE SO  *
015800*    THE MAX SLICE NUMBER (= ESTIMATED-VOLUME-SLICES) IS KNOWN    *
015900*    BEFORE THE PER-SLICE DERIVED FIELDS ARE COMPUTED - THIS IS   *
016000*    THE SAME BUILD-A-TABLE-THEN-PROCESS-IT SHAPE TRMTSRCH USED   *
016100*    FOR ITS LAB-TEST TABLE, JUST KEYED BY VOLUME INSTEAD OF FILE *
016200******************************************************************
016300 01  WS-SLICE-TABLE.
016400     05 SLICE-TBL-ENTRY OCCURS 500 TIMES INDEXED BY SLICE-TBL-IDX.
016500        10 SLICE-TBL-NUM          PIC 9(4) COMP.
016600        10 SLICE-TBL-SIZE         PIC 9(9) COMP.
016700
016800*    ALTERNATE VIEW OF THE CURRENT INPUT RECORD'S VOLUME KEY -
016900*    USED TO PULL CLASS/PATIENT APART WHEN BUILDING VOLUME-ID
017000 01  WS-KEY-VIEW REDEFINES HOLD-VOLUME-ID.
017100     05 WS-KEY-CLASS              PIC X(06).
017200     05 WS-KEY-PATIENT            PIC X(06).
017300
017400 01  WS-RPT-HDR.
017500     05  FILLER PIC X(60)
017600         VALUE "OCT VOLUME LOAD STATISTICS REPORT".
017700
017800 01  WS-RPT-COLM-HDR.
017900     05  FILLER PIC X(20) VALUE "VOLUME-ID".
018000     05  FILLER PIC X(18) VALUE "DIAGNOSIS".
018100     05  FILLER PIC X(08) VALUE "SLICES".
018200     05  FILLER PIC X(12) VALUE "SLICE RANGE".
018300     05  FILLER PIC X(10) VALUE "DEPTH-UM".
018400     05  FILLER PIC X(10) VALUE "SIZE-MB".
018500     05  FILLER PIC X(20) VALUE "FLAGS".
018600
018700 01  WS-RPT-DETAIL-LINE.
018800     05  RPT-VOLUME-ID-O          PIC X(20).
018900     05  RPT-DIAGNOSIS-O          PIC X(18).
019000     05  RPT-SLICE-CNT-O          PIC ZZZ9.
019100     05  FILLER                  PIC X(04) VALUE SPACES.
019200     05  RPT-SLICE-RANGE-O        PIC X(12).
019210*    ALTERNATE VIEW SO THE LOW/HIGH SLICE HALVES CAN BE MOVED IN
019220*    SEPARATELY INSTEAD OF STRINGING THE WHOLE RANGE EACH TIME
019230     05  RNG-VIEW REDEFINES RPT-SLICE-RANGE-O.
019240         10  RNG-LOW-O            PIC X(05).
019250         10  RNG-DASH-O           PIC X(02).
019260         10  RNG-HIGH-O           PIC X(05).
019300     05  RPT-DEPTH-O              PIC ZZ9.9.
019400     05  FILLER                  PIC X(07) VALUE SPACES.
019500     05  RPT-SIZE-MB-O            PIC ZZZZ9.99.
019600     05  FILLER                  PIC X(04) VALUE SPACES.
019700     05  RPT-FLAGS-O              PIC X(30).
019800
019900 01  WS-BLANK-LINE.
020000     05  FILLER     PIC X(132) VALUE SPACES.
020100
020200 01  WS-FOOTER-LINE.
020300     05  FILLER PIC X(25) VALUE "TOTAL VOLUMES PROCESSED".
020400     05  FILLER PIC X(10) VALUE SPACES.
020500     05  FOOT-VOLUMES-O          PIC ZZZ9.
020600     05  FILLER PIC X(10) VALUE SPACES.
020700     05  FILLER PIC X(25) VALUE "VOLUMES FLAGGED".
020800     05  FOOT-FLAGGED-O          PIC ZZZ9.
020900
021000*    CALL PARAMETER RECORD FOR THE SHARED ROUNDED-ARITHMETIC
021100*    SUBPROGRAM - SEE 250-COMPUTE-VOL-METADATA, 300-DERIVE-SLICE
021200     COPY CALCREC.
021300
021400     COPY ABENDREC.
021500
021600 PROCEDURE DIVISION.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 100-MAINLINE THRU 100-EXIT
021900             UNTIL NO-MORE-DATA.
022000     PERFORM 200-VOLUME-BREAK THRU 200-EXIT.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE +0 TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB OCTLOAD ********".
022800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023000     PERFORM 900-READ-OCTINPUT THRU 900-EXIT.
023100
023200     IF NO-MORE-DATA
023300         MOVE "EMPTY OCT INPUT FILE" TO ABEND-REASON
023400         GO TO 1000-ABEND-RTN.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     MOVE "100-MAINLINE" TO PARA-NAME.
024000     ADD +1 TO RECORDS-READ.
024100
024200     IF FIRST-RECORD
024300         MOVE "N" TO FIRST-RECORD-SW
024400         PERFORM 110-START-VOLUME THRU 110-EXIT
024500     ELSE
024600         IF OC-CLASS NOT = WS-KEY-CLASS
024700             OR OC-PATIENT-NUM NOT = WS-KEY-PATIENT
024800             PERFORM 200-VOLUME-BREAK THRU 200-EXIT
024900             PERFORM 110-START-VOLUME THRU 110-EXIT
025000         END-IF
025100     END-IF.
025200
025300     PERFORM 120-BUFFER-SLICE THRU 120-EXIT.
025400     PERFORM 900-READ-OCTINPUT THRU 900-EXIT.
025500 100-EXIT.
025600     EXIT.
025700
025800 110-START-VOLUME.
025900     MOVE "110-START-VOLUME" TO PARA-NAME.
026000     MOVE OC-CLASS TO WS-KEY-CLASS.
026100     MOVE OC-PATIENT-NUM TO WS-KEY-PATIENT.
026200     MOVE 0 TO SLICE-TBL-USED.
026300     MOVE "N" TO SLICE-TABLE-FULL-SW.
026400 110-EXIT.
026500     EXIT.
026600
026700 120-BUFFER-SLICE.
026800     MOVE "120-BUFFER-SLICE" TO PARA-NAME.
026900     IF SLICE-TBL-USED >= 500
027000         MOVE "Y" TO SLICE-TABLE-FULL-SW                          050620RF
027100         GO TO 120-EXIT.
027200
027300     ADD +1 TO SLICE-TBL-USED.
027400     SET SLICE-TBL-IDX TO SLICE-TBL-USED.
027500     MOVE OC-SLICE-NUM  TO SLICE-TBL-NUM(SLICE-TBL-IDX).
027600     MOVE OC-FILE-SIZE  TO SLICE-TBL-SIZE(SLICE-TBL-IDX).
027700 120-EXIT.
027800     EXIT.
027900
028000 200-VOLUME-BREAK.
028100****** FIRES ON EVERY CHANGE OF CLASS/PATIENT AND ONCE MORE AFTER
028200****** THE READ LOOP ENDS, TO FLUSH THE LAST VOLUME IN THE FILE
028300     MOVE "200-VOLUME-BREAK" TO PARA-NAME.
028400     IF SLICE-TBL-USED = 0
028500         GO TO 200-EXIT.
028600
028700     STRING "OCT_" DELIMITED BY SIZE
028800            WS-KEY-CLASS DELIMITED BY SPACE
028900            "_" DELIMITED BY SIZE
029000            WS-KEY-PATIENT DELIMITED BY SPACE                     011514RF
029100            INTO WS-VOLUME-ID.
029200
029300     PERFORM 210-MAP-DIAGNOSIS      THRU 210-EXIT.
029400     PERFORM 250-COMPUTE-VOL-METADATA THRU 250-EXIT.
029500     PERFORM 300-DERIVE-SLICE THRU 300-EXIT
029600             VARYING SLICE-TBL-IDX FROM 1 BY 1
029700             UNTIL SLICE-TBL-IDX > SLICE-TBL-USED.
029800     PERFORM 350-VOLUME-CONSISTENCY THRU 350-EXIT.
029900     PERFORM 700-WRITE-VOLUME-LINE THRU 700-EXIT.
030000
030100     ADD +1 TO VOLUMES-WRITTEN.
030200 200-EXIT.
030300     EXIT.
030400
030500 210-MAP-DIAGNOSIS.
030600     MOVE "210-MAP-DIAGNOSIS" TO PARA-NAME.
030700     EVALUATE WS-KEY-CLASS(1:6)
030800         WHEN "CNV   "
030900             MOVE "Choroidal Neovascularization" TO WS-CLASS-DX-TEXT
031000         WHEN "DME   "
031100             MOVE "Diabetic Macular Edema" TO WS-CLASS-DX-TEXT
031200         WHEN "DRUSEN"
031300             MOVE "Drusen" TO WS-CLASS-DX-TEXT
031400         WHEN "NORMAL"
031500             MOVE "Normal" TO WS-CLASS-DX-TEXT
031600         WHEN OTHER
031700             MOVE "Other" TO WS-CLASS-DX-TEXT
031800     END-EVALUATE.
031900****** LATERALITY IS ALWAYS UNKNOWN AND MODALITY IS ALWAYS
032000****** "OPTICAL COHERENCE TOMOGRAPHY" FOR THIS FEED - NO TABLE
032100****** LOOKUP NEEDED, THE VALUES ARE CONSTANT FOR EVERY RECORD
032200 210-EXIT.
032300     EXIT.
032400
032500 250-COMPUTE-VOL-METADATA.
032600     MOVE "250-COMPUTE-VOL-METADATA" TO PARA-NAME.
032700     MOVE SLICE-TBL-USED TO WS-VOL-SLICE-COUNT.
032800     MOVE 0 TO WS-VOL-FILE-SIZE-SUM.
032900     MOVE 9999 TO WS-VOL-MIN-SLICE.
033000     MOVE 0 TO WS-VOL-MAX-SLICE.
033100
033200     PERFORM 255-ACCUM-SLICE-METADATA THRU 255-EXIT               051524RF
033300             VARYING SLICE-TBL-IDX FROM 1 BY 1                    051524RF
033400             UNTIL SLICE-TBL-IDX > SLICE-TBL-USED.                051524RF
034500
034600****** ESTIMATED-VOLUME-SLICES IS THE MAX SLICE NUMBER SEEN,
034700****** NOT THE COUNT OF RECORDS - THE TWO DIFFER WHEN THE
034800****** CONSISTENCY CHECK BELOW FINDS A GAP OR A DUPLICATE
034900     MOVE "D" TO CALC-TYPE-SW OF CALC-METRIC-REC.
035000     MOVE WS-VOL-MAX-SLICE TO CALC-TOTAL-SLICES OF CALC-METRIC-REC.
035100     MOVE 0 TO WS-CLC-RETURN-CODE.
035200     CALL "CLCMETRC" USING CALC-METRIC-REC, WS-CLC-RETURN-CODE.   071317MM
035300     IF WS-CLC-RETURN-CODE NOT = 0
035400         MOVE "** NON-ZERO RETURN-CODE FROM CLCMETRC"
035500                                  TO ABEND-REASON
035600         GO TO 1000-ABEND-RTN.
035700     MOVE CALC-RESULT OF CALC-METRIC-REC TO WS-VOL-DEPTH.
035800
035900     MOVE "F" TO CALC-TYPE-SW OF CALC-METRIC-REC.
036000     MOVE WS-VOL-FILE-SIZE-SUM
036100                              TO CALC-FILE-BYTES OF CALC-METRIC-REC.
036200     MOVE 0 TO WS-CLC-RETURN-CODE.
036300     CALL "CLCMETRC" USING CALC-METRIC-REC, WS-CLC-RETURN-CODE.   071317MM
036400     IF WS-CLC-RETURN-CODE NOT = 0
036500         MOVE "** NON-ZERO RETURN-CODE FROM CLCMETRC"
036600                                  TO ABEND-REASON
036700         GO TO 1000-ABEND-RTN.
036800     MOVE CALC-RESULT OF CALC-METRIC-REC TO WS-VOL-SIZE-MB.
036900 250-EXIT.
037000     EXIT.
037010
037020****** OUT-OF-LINE LOOP BODY - NO INLINE PERFORM/END-PERFORM       051524RF
037030****** PER SHOP STANDARD                                          051524RF
037040 255-ACCUM-SLICE-METADATA.
037050     ADD SLICE-TBL-SIZE(SLICE-TBL-IDX)
037060         TO WS-VOL-FILE-SIZE-SUM.
037070     IF SLICE-TBL-NUM(SLICE-TBL-IDX) < WS-VOL-MIN-SLICE
037080         MOVE SLICE-TBL-NUM(SLICE-TBL-IDX)
037090              TO WS-VOL-MIN-SLICE
037095     END-IF.
037096     IF SLICE-TBL-NUM(SLICE-TBL-IDX) > WS-VOL-MAX-SLICE
037097         MOVE SLICE-TBL-NUM(SLICE-TBL-IDX)
037098              TO WS-VOL-MAX-SLICE
037099     END-IF.
037100 255-EXIT.
037105     EXIT.
037110
037200 300-DERIVE-SLICE.
037300****** PER-SLICE IMAGE-ID AND RELATIVE POSITION - NOT CARRIED TO
037400****** ANY OUTPUT FILE (THIS FEED HAS NO PER-IMAGE EXTRACT, ONLY
037500****** THE VOLUME REPORT), BUT DERIVED HERE PER THE LOAD SPEC SO
037600****** A FUTURE PER-SLICE EXTRACT STEP HAS SOMETHING TO CALL
037700     MOVE "300-DERIVE-SLICE" TO PARA-NAME.
037800     MOVE SLICE-TBL-NUM(SLICE-TBL-IDX) TO WS-SLICE-NUM-DISPLAY.
037900     STRING "OCT_" DELIMITED BY SIZE
038000            WS-KEY-CLASS DELIMITED BY SPACE
038100            "_" DELIMITED BY SIZE
038200            WS-KEY-PATIENT DELIMITED BY SPACE
038300            "_" DELIMITED BY SIZE
038400            WS-SLICE-NUM-DISPLAY DELIMITED BY SIZE
038500            INTO WS-IMAGE-ID.
038600
038700     MOVE "R" TO CALC-TYPE-SW OF CALC-METRIC-REC.
038800     MOVE SLICE-TBL-NUM(SLICE-TBL-IDX)
038900                              TO CALC-SLICE-NUM OF CALC-METRIC-REC.
039000     MOVE WS-VOL-MAX-SLICE    TO CALC-TOTAL-SLICES OF CALC-METRIC-REC.
039100     MOVE 0 TO WS-CLC-RETURN-CODE.
039200     CALL "CLCMETRC" USING CALC-METRIC-REC, WS-CLC-RETURN-CODE.   071317MM
039300     IF WS-CLC-RETURN-CODE NOT = 0
039400         MOVE "** NON-ZERO RETURN-CODE FROM CLCMETRC"
039500                                  TO ABEND-REASON
039600         GO TO 1000-ABEND-RTN.
039700     MOVE CALC-RESULT OF CALC-METRIC-REC TO WS-RELATIVE-POSITION.
039800
039900     MOVE "N" TO WS-IS-FIRST-SLICE-SW, WS-IS-LAST-SLICE-SW.
040000     IF SLICE-TBL-NUM(SLICE-TBL-IDX) = 1
040100         MOVE "Y" TO WS-IS-FIRST-SLICE-SW.
040200     IF SLICE-TBL-NUM(SLICE-TBL-IDX) = WS-VOL-MAX-SLICE
040300         MOVE "Y" TO WS-IS-LAST-SLICE-SW.
040400 300-EXIT.
040500     EXIT.
040600
040700 350-VOLUME-CONSISTENCY.
040800****** SLICE NUMBERS WITHIN A VOLUME MUST RUN 1..N CONTIGUOUS
040900****** WITH NO DUPLICATES - SORTED INPUT MEANS A GAP OR DUP
041000****** SHOWS UP AS SLICE-TBL-NUM NOT MATCHING ITS OWN POSITION
041100     MOVE "350-VOLUME-CONSISTENCY" TO PARA-NAME.
041200     MOVE "N" TO IRREGULAR-NUMBERING-SW, DUPLICATE-SLICE-SW.
041300     MOVE 1 TO EXPECTED-SLICE-NUM.
041400
041500     PERFORM 355-CHECK-SLICE-NUM THRU 355-EXIT                    051524RF
041600             VARYING SLICE-TBL-IDX FROM 1 BY 1                    051524RF
041700             UNTIL SLICE-TBL-IDX > SLICE-TBL-USED.                051524RF
042900
043000     IF NUMBERING-IRREGULAR OR DUPLICATE-SLICE-FOUND
043100         ADD +1 TO VOLUMES-FLAGGED.
043200 350-EXIT.
043300     EXIT.
043310
043320****** OUT-OF-LINE LOOP BODY - NO INLINE PERFORM/END-PERFORM       051524RF
043330****** PER SHOP STANDARD                                          051524RF
043340 355-CHECK-SLICE-NUM.
043350     IF SLICE-TBL-IDX > 1 AND
043360        SLICE-TBL-NUM(SLICE-TBL-IDX) =
043370        SLICE-TBL-NUM(SLICE-TBL-IDX - 1)
043380         MOVE "Y" TO DUPLICATE-SLICE-SW                           100218JS
043390     ELSE
043391         IF SLICE-TBL-NUM(SLICE-TBL-IDX)
043392            NOT = EXPECTED-SLICE-NUM
043393             MOVE "Y" TO IRREGULAR-NUMBERING-SW                   100218JS
043394         END-IF
043395         ADD +1 TO EXPECTED-SLICE-NUM
043396     END-IF.
043397 355-EXIT.
043398     EXIT.
043399
043500 700-WRITE-VOLUME-LINE.
043600     MOVE "700-WRITE-VOLUME-LINE" TO PARA-NAME.
043700     MOVE SPACES TO WS-RPT-DETAIL-LINE.
043800     MOVE WS-VOLUME-ID          TO RPT-VOLUME-ID-O.
043900     MOVE WS-CLASS-DX-TEXT      TO RPT-DIAGNOSIS-O.
044000     MOVE WS-VOL-SLICE-COUNT    TO RPT-SLICE-CNT-O.
044100     MOVE WS-VOL-MIN-SLICE TO WS-VOL-MIN-DISPLAY.
044200     MOVE WS-VOL-MAX-SLICE TO WS-VOL-MAX-DISPLAY.
044210     MOVE SPACES         TO RPT-SLICE-RANGE-O.
044220     MOVE WS-VOL-MIN-DISPLAY TO RNG-LOW-O.
044230     MOVE "-"            TO RNG-DASH-O (1:1).
044240     MOVE WS-VOL-MAX-DISPLAY TO RNG-HIGH-O.
044700     MOVE WS-VOL-DEPTH          TO RPT-DEPTH-O.
044800     MOVE WS-VOL-SIZE-MB        TO RPT-SIZE-MB-O.
044900
045000     MOVE SPACES TO RPT-FLAGS-O.
045100     IF NUMBERING-IRREGULAR AND DUPLICATE-SLICE-FOUND
045200         STRING "IRREGULAR SLICE NUMBERING, DUPLICATE SLICES"
045300                DELIMITED BY SIZE INTO RPT-FLAGS-O
045400     ELSE
045500         IF NUMBERING-IRREGULAR
045600             STRING "IRREGULAR SLICE NUMBERING"
045700                    DELIMITED BY SIZE INTO RPT-FLAGS-O
045800         END-IF
045900         IF DUPLICATE-SLICE-FOUND
046000             STRING "DUPLICATE SLICES"
046100                    DELIMITED BY SIZE INTO RPT-FLAGS-O
046200         END-IF
046300     END-IF.
046400
046500     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE.
046600 700-EXIT.
046700     EXIT.
046800
046900 800-OPEN-FILES.
047000     MOVE "800-OPEN-FILES" TO PARA-NAME.
047100     OPEN INPUT OCTINPUT.
047200     OPEN OUTPUT OCTRPT, SYSOUT.
047300     WRITE RPT-REC FROM WS-RPT-HDR AFTER ADVANCING NEXT-PAGE.
047400     WRITE RPT-REC FROM WS-BLANK-LINE.
047500     WRITE RPT-REC FROM WS-RPT-COLM-HDR.
047600 800-EXIT.
047700     EXIT.
047800
047900 850-CLOSE-FILES.
048000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048100     CLOSE OCTINPUT, OCTRPT, SYSOUT.
048200 850-EXIT.
048300     EXIT.
048400
048500 900-READ-OCTINPUT.
048600     READ OCTINPUT
048700         AT END MOVE "N" TO MORE-DATA-SW
048800         GO TO 900-EXIT
048900     END-READ.
049000 900-EXIT.
049100     EXIT.
049200
049300 900-CLEANUP.
049400     MOVE "900-CLEANUP" TO PARA-NAME.
049500     WRITE RPT-REC FROM WS-BLANK-LINE.
049600     MOVE SPACES TO WS-FOOTER-LINE.
049700     MOVE VOLUMES-WRITTEN TO FOOT-VOLUMES-O.
049800     MOVE VOLUMES-FLAGGED TO FOOT-FLAGGED-O.
049900     WRITE RPT-REC FROM WS-FOOTER-LINE.
050000     IF SLICE-TABLE-IS-FULL
050100         STRING "** WARNING - SLICE TABLE OVERFLOWED ON ONE OR"
050200                " MORE VOLUMES - COUNTS BELOW ARE INCOMPLETE"
050300                DELIMITED BY SIZE INTO SYSOUT-REC
050400         WRITE SYSOUT-REC
050500     END-IF.
050600
050700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050800     DISPLAY "** RECORDS READ **".
050900     DISPLAY RECORDS-READ.
051000     DISPLAY "** VOLUMES WRITTEN **".
051100     DISPLAY VOLUMES-WRITTEN.
051200     DISPLAY "******** NORMAL END OF JOB OCTLOAD ********".
051300 900-EXIT.
051400     EXIT.
051500
051600 1000-ABEND-RTN.
051650     MOVE PARA-NAME TO ABEND-PARA-NAME.                           060324RF
051700     WRITE SYSOUT-REC FROM ABEND-REC.
051800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051900     DISPLAY "*** ABNORMAL END OF JOB - OCTLOAD ***" UPON CONSOLE.
052000     DIVIDE ZERO-VAL INTO ONE-VAL.
