000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCMETRC.
000400 AUTHOR. MARY MCKAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/13/17.
000700 DATE-COMPILED. 07/13/17.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED SUBPROGRAM THAT DOES ALL OF THE ROUNDED
001400*          FIXED-POINT ARITHMETIC FOR THE HARMONIZATION SUITE -
001500*          COGNITIVE-SCORE MEAN (ALZLOAD), OCT VOLUME DEPTH,
001600*          RELATIVE SLICE POSITION AND FILE SIZE IN MB (OCTLOAD).
001700*          ONE SWITCH BYTE PICKS THE FORMULA, THE SAME WAY THE
001800*          OLD CLCLBCST PICKED LAB-TEST VS. EQUIPMENT COSTS.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200******************************************************************
002300*    07/13/17  MM   ORIGINAL PROGRAM - REPLACES CLCLBCST, WHICH  *
002400*                   ONLY KNEW LAB-TEST AND EQUIPMENT COST MATH   *
002500*    11/09/17  MM   ADDED CALC-VOLUME-DEPTH AND CALC-FILE-SIZE-MB*
002600*    02/14/18  JS   ADDED CALC-RELATIVE-POSITION FOR THE OCT     *
002700*                   PER-SLICE DERIVATION STEP                    *
002800*    04/11/98  MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
002900*                   SIGNED OFF, NO CHANGE REQUIRED               *
003000*    08/30/19  JS   REQ 47780 - CALC-COGNITIVE-MEAN NOW RETURNS  *
003100*                   RETURN-CD 4 (NOT AN ABEND) WHEN CALLED WITH  *
003200*                   A ZERO SCORE COUNT, PER DATA QUALITY REVIEW  *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05 TEMP-RESULT                 PIC S9(7)V99 COMP-3.
004600
004700 LINKAGE SECTION.
004800     COPY CALCREC.
004900
005000 01  RETURN-CD                      PIC 9(4) COMP.
005100
005200 PROCEDURE DIVISION USING CALC-METRIC-REC, RETURN-CD.
005300     MOVE ZERO TO RETURN-CD.
005400
005500     EVALUATE TRUE
005600         WHEN CALC-COGNITIVE-MEAN
005700             PERFORM 100-CALC-COGNITIVE-MEAN
005800         WHEN CALC-VOLUME-DEPTH
005900             PERFORM 200-CALC-VOLUME-DEPTH
006000         WHEN CALC-RELATIVE-POSITION
006100             PERFORM 300-CALC-RELATIVE-POSITION
006200         WHEN CALC-FILE-SIZE-MB
006300             PERFORM 400-CALC-FILE-SIZE-MB
006400         WHEN OTHER
006500             MOVE 8 TO RETURN-CD
006600     END-EVALUATE.
006700
006800     GOBACK.
006900
007000 100-CALC-COGNITIVE-MEAN.
007100**  MEAN = SCORE-SUM / SCORE-CNT, 2 DECIMALS, ROUNDED HALF-UP
007200     IF CALC-SCORE-CNT = ZERO                                     083019JS
007300         MOVE 4 TO RETURN-CD
007400         MOVE ZERO TO CALC-RESULT
007500     ELSE
007600         COMPUTE TEMP-RESULT ROUNDED =
007700             CALC-SCORE-SUM / CALC-SCORE-CNT
007800         MOVE TEMP-RESULT TO CALC-RESULT
007900     END-IF.
008000
008100 200-CALC-VOLUME-DEPTH.                                           110917MM
008200**  DEPTH-UM = ESTIMATED-VOLUME-SLICES * 4.5, ONE DECIMAL, EXACT
008300     COMPUTE TEMP-RESULT = CALC-TOTAL-SLICES * 4.5.
008400     MOVE TEMP-RESULT TO CALC-RESULT.
008500
008600 300-CALC-RELATIVE-POSITION.                                      021418JS
008700**  RELATIVE-POSITION = SLICE-NUM / TOTAL-SLICES, 2 DECIMALS,
008800**  ROUNDED HALF-UP
008900     IF CALC-TOTAL-SLICES = ZERO
009000         MOVE 4 TO RETURN-CD
009100         MOVE ZERO TO CALC-RESULT
009200     ELSE
009300         COMPUTE TEMP-RESULT ROUNDED =
009400             CALC-SLICE-NUM / CALC-TOTAL-SLICES
009500         MOVE TEMP-RESULT TO CALC-RESULT
009600     END-IF.
009700
009800 400-CALC-FILE-SIZE-MB.                                           110917MM
009900**  SIZE-MB = FILE-BYTES / 1048576, 2 DECIMALS, ROUNDED HALF-UP
010000     COMPUTE TEMP-RESULT ROUNDED =
010100         CALC-FILE-BYTES / 1048576.
010200     MOVE TEMP-RESULT TO CALC-RESULT.
