000100******************************************************************
000200*    COPYBOOK    CALCREC                                        *
000300*    DESCRIPTION  CALL PARAMETER RECORD FOR CLCMETRC, THE SHARED *
000400*                 ROUNDED-ARITHMETIC SUBPROGRAM.  ONE SWITCH     *
000500*                 BYTE SELECTS WHICH OF THE FOUR HARMONIZATION   *
000600*                 METRICS TO COMPUTE - SAME SHAPE AS THE OLD     *
000700*                 CLCLBCST LAB/EQUIPMENT CALC-TYPE-SW.           *
000800******************************************************************
000900*    07/13/17  MM   ORIGINAL COPYBOOK - SPLIT OUT OF CLCMETRC SO *
001000*                   ALZLOAD AND OCTLOAD CAN SHARE ONE LAYOUT     *
001100******************************************************************
001200 01  CALC-METRIC-REC.
001300     05  CALC-TYPE-SW                PIC X.
001400         88  CALC-COGNITIVE-MEAN       VALUE "M".
001500         88  CALC-VOLUME-DEPTH         VALUE "D".
001600         88  CALC-RELATIVE-POSITION    VALUE "R".
001700         88  CALC-FILE-SIZE-MB         VALUE "F".
001800     05  CALC-SCORE-SUM              PIC 9(09) COMP.
001900     05  CALC-SCORE-CNT              PIC 9(07) COMP.
002000     05  CALC-SLICE-NUM              PIC 9(04) COMP.
002100     05  CALC-TOTAL-SLICES           PIC 9(04) COMP.
002200     05  CALC-FILE-BYTES             PIC 9(09) COMP.
002300     05  CALC-RESULT                 PIC 9(05)V99 COMP-3.
