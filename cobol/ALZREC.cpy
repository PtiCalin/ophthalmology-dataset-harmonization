000100******************************************************************
000200*    COPYBOOK    ALZREC                                         *
000300*    DESCRIPTION  RETINAL/ALZHEIMER'S STUDY INPUT RECORD - ONE   *
000400*                 PER FUNDUS IMAGE FILENAME, CARRYING THE FOLDER *
000500*                 THE IMAGE WAS FILED UNDER (THE STUDY'S ONLY    *
000600*                 DIAGNOSIS SOURCE) ALONGSIDE THE FILENAME STEM. *
000700******************************************************************
000800*    06/19/13  JS   ORIGINAL LAYOUT FOR ALZ FILENAME EXTRACT     *
000900*    08/02/15  RF   AZ-DIR-DX WIDENED TO 15 - "OTHER_DEMENTIAS"  *
001000*                   WAS TRUNCATING TO "OTHER_DEMENT"             *
001100******************************************************************
001200 01  ALZ-INPUT-RECORD.
001300     05  AZ-FILENAME                 PIC X(40).
001400     05  AZ-DIR-DX                   PIC X(15).
001500         88  AZ-DIR-DX-ALZHEIMERS      VALUE 'alzheimers'.
001600         88  AZ-DIR-DX-MCI             VALUE 'mci'.
001700         88  AZ-DIR-DX-CONTROLS        VALUE 'controls'.
001800         88  AZ-DIR-DX-OTHER-DEMENT    VALUE 'other_dementias'.
001900     05  AZ-FILLER                   PIC X(25).
002000
002100*    AZ-FILENAME ALTERNATE VIEW - THE STEM IS ALWAYS
002200*    "PATIENT_EYE_DX_SCORE" SO A GROUP OF FOUR 10-BYTE SLOTS
002300*    LINES UP WITH MOST FILES; 300-PARSE-FILENAME STILL UNSTRINGS
002400*    ON "_" BECAUSE THE FOUR PARTS ARE NOT FIXED-WIDTH, BUT THIS
002500*    VIEW IS HANDY IN AN ABEND DUMP TO EYEBALL A BAD FILENAME.
002600     05  AZ-FILENAME-R REDEFINES AZ-FILENAME.
002700         10  AZ-FILENAME-QTR         PIC X(10) OCCURS 4 TIMES.
