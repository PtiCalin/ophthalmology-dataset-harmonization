000100******************************************************************
000200*    COPYBOOK    HARMREC                                        *
000300*    DESCRIPTION  CANONICAL HARMONIZED-IMAGE RECORD - THE ONE    *
000400*                 LAYOUT ALL SOURCE DATASETS ARE MAPPED INTO.    *
000500*                 WRITTEN TO HARMONIZED-OUT BY HRMNPIPE, ONE     *
000600*                 RECORD PER SOURCE IMAGE, MERGED IN INPUT ORDER.*
000700******************************************************************
000800*    04/02/09  JS   ORIGINAL CANONICAL LAYOUT                    *
000900*    09/17/10  RF   ADDED HR-QUALITY-FLAGS - VALIDATOR NEEDED A  *
001000*                   PLACE TO CARRY MORE THAN ONE FAILED CHECK    *
001100*    02/11/14  JS   ADDED HR-DIAG-BINARY (NORMAL/ABNORMAL ROLL-  *
001200*                   UP) FOR THE STATISTICS REPORT                *
001300*    07/08/19  MM   WIDENED HR-IMAGE-ID TO 25 - SYNTHESIZED IDS  *
001400*                   OF "<DATASET>_<ROW>" WERE TRUNCATING ON THE  *
001500*                   LONGER DATASET NAMES                         *
001510*    05/15/24  RF   REQ 51210 - ADDED HR-RECORD-TYPE AND THE      *
001520*                   HR-TRAILER-AREA REDEFINES BELOW - HRMNEDIT   *
001530*                   NOW WRITES ONE "T" TRAILER RECORD PER DATASET*
001540*                   CARRYING ITS PROCESSED/WRITTEN/ERROR/WARNING *
001550*                   COUNTS, SINCE A HARD-ERROR RECORD IS SKIPPED *
001560*                   AND NEVER SHOWS UP AS ITS OWN "D" DETAIL ROW *
001570*                   FOR HRMNPIPE TO COUNT                        *
001600******************************************************************
001700 01  HARMONIZED-RECORD.
001710     05  HR-RECORD-TYPE              PIC X(01) VALUE "D".
001720         88  HR-DETAIL-RECORD          VALUE "D".
001730         88  HR-TRAILER-RECORD         VALUE "T".
001800     05  HR-IMAGE-ID                 PIC X(25).
001900     05  HR-DATASET-SOURCE           PIC X(20).
002000     05  HR-PATIENT-ID               PIC X(15).
002100     05  HR-MODALITY                 PIC X(25).
002200     05  HR-LATERALITY               PIC X(02).
002300         88  HR-LATERALITY-OD          VALUE 'OD'.
002400         88  HR-LATERALITY-OS          VALUE 'OS'.
002500         88  HR-LATERALITY-OU          VALUE 'OU'.
002600     05  HR-DIAGNOSIS-RAW            PIC X(40).
002700     05  HR-DIAGNOSIS-CAT            PIC X(35).
002800     05  HR-SEVERITY                 PIC X(13).
002900     05  HR-DIAG-BINARY              PIC X(08).
003000         88  HR-DIAG-IS-NORMAL         VALUE 'Normal'.
003100         88  HR-DIAG-IS-ABNORMAL       VALUE 'Abnormal'.
003200     05  HR-AGE                      PIC 9(03).
003300         88  HR-AGE-ABSENT             VALUE 999.
003400     05  HR-SEX                      PIC X(01).
003500     05  HR-ETHNICITY                PIC X(12).
003600     05  HR-QUALITY-GRADE            PIC X(10).
003700     05  HR-RES-X                    PIC 9(05).
003800     05  HR-RES-Y                    PIC 9(05).
003900     05  HR-IS-VALID                 PIC X(01).
004000         88  HR-RECORD-VALID           VALUE 'Y'.
004100         88  HR-RECORD-NOT-VALID       VALUE 'N'.
004200     05  HR-QUALITY-FLAGS            PIC X(60).
004300     05  HR-FILLER                   PIC X(02) VALUE SPACES.
004400
004500*    PER-DATASET TRAILER VIEW OF THE SAME RECORD - HR-RECORD-TYPE
004600*    IS "T" INSTEAD OF "D" AND THE REST OF THE ROW CARRIES THE
004700*    DATASET'S PROCESSED/WRITTEN/ERROR/WARNING COUNTS INSTEAD OF
004800*    A SOURCE IMAGE'S HARMONIZED FIELDS
004900 01  HR-TRAILER-AREA REDEFINES HARMONIZED-RECORD.
005000     05  HRT-RECORD-TYPE             PIC X(01).
005100     05  HRT-DATASET-SOURCE          PIC X(20).
005200     05  HRT-RECORDS-PROCESSED       PIC 9(07).
005300     05  HRT-RECORDS-WRITTEN         PIC 9(07).
005400     05  HRT-RECORDS-ERROR           PIC 9(07).
005500     05  HRT-RECORDS-WARNING         PIC 9(07).
005600     05  FILLER                      PIC X(234).
