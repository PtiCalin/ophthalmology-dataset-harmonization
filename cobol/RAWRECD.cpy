000100******************************************************************
000200*    COPYBOOK    RAWRECD                                        *
000300*    DESCRIPTION  RAW SOURCE-IMAGE RECORD AS RECEIVED FROM THE   *
000400*                 DATASET-EXTRACT STEP.  ONE RECORD PER IMAGE.   *
000500*                 EVERY SOURCE DATASET IS UNLOADED TO THIS SAME  *
000600*                 FIXED LAYOUT BEFORE THE HARMONIZATION RUN, SO  *
000700*                 A DATASET'S OWN COLUMN NAMES/UNITS NEVER SHOW  *
000800*                 UP HERE - THAT MAPPING HAPPENS AT UNLOAD TIME. *
000900******************************************************************
001000*    04/02/09  JS   ORIGINAL LAYOUT FOR RAW HARMONIZER INPUT     *
001100*    09/17/10  RF   ADDED -PRESENT SWITCHES FOR EACH OPTIONAL    *
001200*                   CLINICAL MEASURE (CDR/BMI/IOP) - CALLING     *
001300*                   PROGRAMS WERE TREATING ZERO AS A REAL VALUE  *
001400*    01/22/13  JS   WIDENED RAW-MODALITY-TEXT FROM 20 TO 30 -    *
001500*                   FILENAME-DERIVED HINTS WERE TRUNCATING       *
001600*    05/30/18  MM   ADDED TRAILING RESERVE, RECORD NOW ROUNDS    *
001700*                   OUT TO 240 BYTES ON THE UNLOAD JCL           *
001710*    05/15/24  RF   REQ 51141 - DROPPED THE FIXED 3+1+2 AGE-TEXT *
001720*                   REDEFINES BELOW - IT ASSUMED A DOT ALWAYS    *
001730*                   FELL IN BYTE 4, BUT RAW-AGE-TEXT IS LEFT-    *
001740*                   JUSTIFIED AND VARIABLE-LENGTH ("8", "150",   *
001750*                   "67.5") SO THE SLICE MISSED AS OFTEN AS IT   *
001760*                   HIT.  HRMNEDIT NOW PULLS THE DIGITS OUT WITH *
001770*                   AN UNSTRING/SCAN INSTEAD - SEE 335-PARSE-    *
001780*                   AGE-WHOLE                                   *
001800******************************************************************
001900 01  RAW-INPUT-RECORD.
002000     05  RAW-IMAGE-ID                PIC X(20).
002100     05  RAW-DATASET-NAME            PIC X(20).
002200     05  RAW-PATIENT-ID              PIC X(15).
002300     05  RAW-DIAGNOSIS-TEXT          PIC X(40).
002400     05  RAW-EYE-TEXT                PIC X(15).
002500     05  RAW-MODALITY-TEXT           PIC X(30).
002600     05  RAW-AGE-TEXT                PIC X(06).
002700     05  RAW-SEX-TEXT                PIC X(10).
002800     05  RAW-ETHNICITY-TEXT          PIC X(15).
002900     05  RAW-QUALITY-TEXT            PIC X(30).
003000     05  RAW-CONFIDENCE              PIC 9V99.
003100     05  RAW-CONF-PRESENT            PIC X(01).
003200         88  CONFIDENCE-SUPPLIED       VALUE 'Y'.
003300     05  RAW-CDR                     PIC 9V99.
003400     05  RAW-CDR-PRESENT             PIC X(01).
003500         88  CDR-SUPPLIED              VALUE 'Y'.
003600     05  RAW-BMI                     PIC 99V9.
003700     05  RAW-BMI-PRESENT             PIC X(01).
003800         88  BMI-SUPPLIED              VALUE 'Y'.
003900     05  RAW-IOP-OD                  PIC 999V9.
004000     05  RAW-IOP-OD-PRESENT          PIC X(01).
004100         88  IOP-OD-SUPPLIED           VALUE 'Y'.
004200     05  RAW-IOP-OS                  PIC 999V9.
004300     05  RAW-IOP-OS-PRESENT          PIC X(01).
004400         88  IOP-OS-SUPPLIED           VALUE 'Y'.
004500     05  RAW-RES-X                   PIC 9(05).
004600     05  RAW-RES-Y                   PIC 9(05).
004700     05  FILLER                      PIC X(07) VALUE SPACES.
