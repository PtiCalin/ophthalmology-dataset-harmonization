000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALZLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/19/13.
000600 DATE-COMPILED. 06/19/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE RETINAL/ALZHEIMER'S FUNDUS
001300*          IMAGE STUDY.  UNLIKE THE OTHER FEEDS, THIS STUDY'S
001400*          ONLY DIAGNOSIS SOURCE IS THE FOLDER THE IMAGE WAS
001500*          FILED UNDER - THE FILENAME STEM ITSELF CARRIES THE
001600*          PATIENT NUMBER, EYE CODE AND MMSE COGNITIVE SCORE.
001700*
001800*          EACH RECORD IS PARSED, MAPPED TO THE HARMONIZED
001900*          VOCABULARY, VALIDATED, AND ROLLED INTO THE CONSIST-
002000*          ENCY CHECKS AND DISTRIBUTION REPORT BELOW.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.ALZINPUT
002500
002600         OUTPUT FILE PRODUCED    -   DDS0001.ALZRPT
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*    CHANGE LOG                                                  *
003200******************************************************************
003300*    06/19/13  JS   ORIGINAL PROGRAM - REPLACES THE OLD PATSRCH  *
003400*                   PATIENT/EQUIPMENT SEARCH-AND-COST PASS       *
003500*    09/04/13  RF   FEWER-THAN-4-PARTS FILENAMES NOW SKIP THE    *
003600*                   RECORD INSTEAD OF ABENDING THE RUN           *
003700*    03/11/14  JS   ADDED THE CONTROLS-LOW / ALZHEIMERS-HIGH     *
003800*                   CONSISTENCY COUNTS PER THE STUDY COMMITTEE   *
003900*    11/20/15  RF   COGNITIVE-SCORE MEAN/MIN/MAX MOVED OUT OF    *
004000*                   900-CLEANUP INTO ITS OWN PARAGRAPH           *
004100*    04/11/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
004200*                   SIGNED OFF, NO CHANGE REQUIRED               *
004300*    07/13/17  MM   CALLS CLCMETRC FOR THE ROUNDED MEAN INSTEAD  *
004400*                   OF AN INLINE COMPUTE - MATCHES OCTLOAD       *
004500*    02/28/19  JS   REQ 43301 - "OTHER_DEMENTIAS" DIRECTORY NAME *
004600*                   WAS FALLING THROUGH TO "OTHER" IN ERROR      *
004610*    05/15/24  RF   REQ 51142 - BOTH DISTRIBUTION-TABLE PRINT    *
004620*                   LOOPS IN 900-CLEANUP REWRITTEN AS OUT-OF-    *
004630*                   LINE PERFORM ... THRU ... -EXIT PARAGRAPHS   *
004640*                   PER STANDARDS REVIEW                         *
004650*    05/15/24  RF   REQ 51210 - MORE-DATA-SW PULLED BACK OUT TO  *
004660*                   A 77-LEVEL, SHOP STANDARD FOR A STANDALONE   *
004670*                   READ-LOOP SWITCH                             *
004680*    06/03/24  RF   REQ 51298 - 1000-ABEND-RTN NOW MOVES PARA-    *
004690*                   NAME TO ABEND-PARA-NAME BEFORE THE WRITE      *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT ALZINPUT
006100     ASSIGN TO UT-S-ALZINPUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT ALZRPT
006600     ASSIGN TO UT-S-ALZRPT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000****** ONE ALZ-INPUT-RECORD PER FUNDUS IMAGE FILENAME - NO SORT
008100****** ORDER IS ASSUMED OR REQUIRED FOR THIS FEED
008200 FD  ALZINPUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS ALZ-INPUT-RECORD.
008800     COPY ALZREC.
008900
009000 FD  ALZRPT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RPT-REC.
009600 01  RPT-REC  PIC X(132).
009700
009800** QSAM FILE
009900 WORKING-STORAGE SECTION.
009910
009920*    STANDALONE SWITCH KEPT AS A 77-LEVEL, SHOP HABIT - NOT PART  051524RF
009930*    OF ANY GROUP MOVE OR INITIALIZE-BY-GROUP ELSEWHERE           051524RF
009940 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
009950     88 NO-MORE-DATA VALUE "N".
010000
010100 01  FILE-STATUS-CODES.
010200     05  OFCODE                  PIC X(2).
010300         88 CODE-WRITE    VALUE SPACES.
010400
010500 01  FLAGS-AND-SWITCHES.
010800     05 REJECT-SW                PIC X(01) VALUE "N".
010900         88 RECORD-REJECTED VALUE "Y".
011000
011100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011200     05 RECORDS-READ             PIC 9(7) COMP.
011300     05 RECORDS-ACCEPTED         PIC 9(7) COMP.
011400     05 RECORDS-REJECTED         PIC 9(7) COMP.
011500     05 SCORES-INVALID           PIC 9(7) COMP.
011600     05 PART-IDX                 PIC 9(2)  COMP.
011700     05 UNDERSCORE-CNT           PIC 9(2)  COMP.
011800     05 SCAN-POS                 PIC 9(3)  COMP.
011900     05 DX-DIST-IDX              PIC 9(2)  COMP.
012000     05 LAT-DIST-IDX             PIC 9(2)  COMP.
012100     05 SCORE-PRESENT-COUNT      PIC 9(7) COMP.
012200     05 SCORE-SUM                PIC 9(9) COMP.
012300     05 SCORE-MIN                PIC 9(2) COMP VALUE 30.
012400     05 SCORE-MAX                PIC 9(2) COMP VALUE 0.
012500     05 CONTROLS-LOW-COUNT       PIC 9(7) COMP.
012600     05 ALZHEIMERS-HIGH-COUNT    PIC 9(7) COMP.
012700
012800 01  MISC-WS-FLDS.
012900     05 WS-PATIENT-ID            PIC X(15) VALUE SPACES.
013000     05 WS-EYE-CODE              PIC X(10) VALUE SPACES.
013010*    ALTERNATE VIEW SO 450-MAP-LATERALITY CAN TEST THE OD/OS/OU
013020*    PREFIX AS A NAMED FIELD INSTEAD OF A REFERENCE-MODIFIER
013030     05 WS-EYE-CODE-R REDEFINES WS-EYE-CODE.
013040         10 WS-EYE-CODE-2        PIC X(02).
013050         10 FILLER               PIC X(08).
013100     05 WS-DX-CODE               PIC X(10) VALUE SPACES.
013200     05 WS-SCORE-TEXT            PIC X(10) VALUE SPACES.
013300     05 WS-SCORE-NUM             PIC 9(02) VALUE 0.
013400     05 WS-SCORE-VALID-SW        PIC X(01) VALUE "N".
013500         88 SCORE-IS-PRESENT       VALUE "Y".
013600     05 WS-COGNITIVE-MEAN        PIC 9(02)V99 VALUE 0.
013700     05 WS-CLC-RETURN-CODE       PIC S9(4) COMP VALUE 0.
013800
013900*    AZ-FILENAME PARSE WORK AREA - THE STEM IS
014000*    "PATIENT_EYE_DX_SCORE" (EXACTLY 4 UNDERSCORE-DELIMITED
014100*    PARTS); ANYTHING SHORTER IS A REJECT PER STEP 1 BELOW.
014200 01  WS-FILENAME-PARTS.
014300     05 WS-PART OCCURS 4 TIMES INDEXED BY WS-PART-IDX
014400                 PIC X(20).
014410*    WHOLE-STRING VIEW OF THE SAME 80 BYTES - USED ONLY WHEN THE
014420*    FILENAME MUST BE RE-DISPLAYED ON AN ABEND OR TRACE LINE
014430 01  WS-FILENAME-WHOLE REDEFINES WS-FILENAME-PARTS
014440                                 PIC X(80).
014500
014600 01  WS-HARMONIZED-ROW.
014700     05  HZ-IMAGE-ID              PIC X(45).
014800     05  HZ-PATIENT-ID            PIC X(19).
014900     05  HZ-DIAGNOSIS             PIC X(25).
015000     05  HZ-LATERALITY            PIC X(06).
015100     05  HZ-COGNITIVE-SCORE       PIC 9(02).
015110*    PRINT-EDIT VIEW OF THE SCORE FOR THE EXCEPTION DUMP
015120     05  HZ-COGNITIVE-SCORE-X REDEFINES HZ-COGNITIVE-SCORE
015130                                 PIC X(02).
015200     05  HZ-SCORE-PRESENT-SW      PIC X(01).
015300
015400******************************************************************
015500*    DIAGNOSIS-DISTRIBUTION AND LATERALITY-DISTRIBUTION TABLES - *
015600*    SEARCH, ADD-IF-NOT-FOUND, SAME IDIOM AS HRMNPIPE'S CATEGORY *
015700*    ACCUMULATOR.  A FIXED SET OF 5 DIAGNOSIS BUCKETS AND 4      *
015800*    LATERALITY BUCKETS IS ALL THIS STUDY CAN PRODUCE.           *
015900******************************************************************
016000 01  WS-DX-DIST-TABLE.
016100     05 DX-DIST-ENTRY OCCURS 5 TIMES INDEXED BY DX-DIST-TBL-IDX.
016200        10 DX-DIST-NAME          PIC X(25) VALUE SPACES.
016300        10 DX-DIST-COUNT         PIC 9(7) COMP VALUE 0.
016400
016500 01  WS-LAT-DIST-TABLE.
016600     05 LAT-DIST-ENTRY OCCURS 4 TIMES INDEXED BY LAT-DIST-TBL-IDX.
016700        10 LAT-DIST-NAME         PIC X(06) VALUE SPACES.
016800        10 LAT-DIST-COUNT        PIC 9(7) COMP VALUE 0.
016900
017000 01  WS-DIST-USED.
017100     05 DX-DIST-USED             PIC 9(2) COMP VALUE 0.
017200     05 LAT-DIST-USED            PIC 9(2) COMP VALUE 0.
017300
017400 01  WS-RPT-HDR.
017500     05  FILLER PIC X(60)
017600         VALUE "ALZHEIMER'S RETINAL STUDY LOAD REPORT".
017700
017800 01  WS-RPT-LINE.
017900     05  FILLER                  PIC X(35).
018000     05  FILLER                  PIC X(10) VALUE SPACES.
018100     05  RPT-VALUE-O             PIC ZZZ,ZZ9.99.
018200
018300 01  WS-BLANK-LINE.
018400     05  FILLER     PIC X(132) VALUE SPACES.
018500
018600*    CALL PARAMETER RECORD FOR THE SHARED ROUNDED-ARITHMETIC
018700*    SUBPROGRAM - SEE 700-COGNITIVE-STATS
018800     COPY CALCREC.
018900
019000     COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-MAINLINE THRU 100-EXIT
019500             UNTIL NO-MORE-DATA.
019600     PERFORM 600-CONSISTENCY-CHECK THRU 600-EXIT.
019700     PERFORM 700-COGNITIVE-STATS THRU 700-EXIT.
019800     PERFORM 900-CLEANUP THRU 900-EXIT.
019900     MOVE +0 TO RETURN-CODE.
020000     GOBACK.
020100
020200 000-HOUSEKEEPING.
020300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB ALZLOAD ********".
020500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020600     MOVE SPACES TO WS-DX-DIST-TABLE, WS-LAT-DIST-TABLE.
020700     MOVE 0 TO DX-DIST-USED, LAT-DIST-USED.
020800     MOVE 30 TO SCORE-MIN.
020900     MOVE 0  TO SCORE-MAX.
021000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021100     PERFORM 900-READ-ALZINPUT THRU 900-EXIT.
021200
021300     IF NO-MORE-DATA
021400         MOVE "EMPTY ALZHEIMER'S INPUT FILE" TO ABEND-REASON
021500         GO TO 1000-ABEND-RTN.
021600 000-EXIT.
021700     EXIT.
021800
021900 100-MAINLINE.
022000     MOVE "100-MAINLINE" TO PARA-NAME.
022100     ADD +1 TO RECORDS-READ.
022200     MOVE "N" TO REJECT-SW.
022300     MOVE SPACES TO WS-HARMONIZED-ROW.
022400
022500     PERFORM 300-PARSE-FILENAME THRU 300-EXIT.
022600     IF RECORD-REJECTED
022700         ADD +1 TO RECORDS-REJECTED
022800         GO TO 100-READ-NEXT.
022900
023000     PERFORM 310-PREFIX-IDS      THRU 310-EXIT.
023100     PERFORM 400-MAP-DIAGNOSIS   THRU 400-EXIT.
023200     PERFORM 450-MAP-LATERALITY  THRU 450-EXIT.
023300     PERFORM 500-VALIDATE-SCORE  THRU 500-EXIT.
023400     PERFORM 550-ACCUM-DISTRIBUTIONS THRU 550-EXIT.
023500
023600     ADD +1 TO RECORDS-ACCEPTED.
023700 100-READ-NEXT.
023800     PERFORM 900-READ-ALZINPUT THRU 900-EXIT.
023900 100-EXIT.
024000     EXIT.
024100
024200 300-PARSE-FILENAME.
024300****** UNSTRINGS "PATIENT_EYE_DX_SCORE" ON "_" - THE FOUR PARTS
024400****** ARE NOT FIXED-WIDTH SO A REDEFINES CANNOT DO THIS SPLIT
024500     MOVE "300-PARSE-FILENAME" TO PARA-NAME.
024600     MOVE SPACES TO WS-FILENAME-PARTS.
024700     UNSTRING AZ-FILENAME DELIMITED BY ALL "_"
024800         INTO WS-PART(1) WS-PART(2) WS-PART(3) WS-PART(4)
024900         TALLYING IN UNDERSCORE-CNT.
025000
025100     IF UNDERSCORE-CNT < 4                                        090413RF
025200         MOVE "Y" TO REJECT-SW
025300         GO TO 300-EXIT.
025400
025500     MOVE WS-PART(1) TO WS-PATIENT-ID.
025600     MOVE WS-PART(2) TO WS-EYE-CODE.
025700     MOVE WS-PART(3) TO WS-DX-CODE.
025800     MOVE WS-PART(4) TO WS-SCORE-TEXT.
025900 300-EXIT.
026000     EXIT.
026100
026200 310-PREFIX-IDS.
026300     MOVE "310-PREFIX-IDS" TO PARA-NAME.
026400     STRING "ALZ_" DELIMITED BY SIZE
026500            AZ-FILENAME DELIMITED BY SPACE
026600            INTO HZ-IMAGE-ID.
026700     STRING "ALZ_" DELIMITED BY SIZE
026800            WS-PATIENT-ID DELIMITED BY SPACE
026900            INTO HZ-PATIENT-ID.
027000 310-EXIT.
027100     EXIT.
027200
027300 400-MAP-DIAGNOSIS.
027400     MOVE "400-MAP-DIAGNOSIS" TO PARA-NAME.
027500     EVALUATE TRUE
027600         WHEN AZ-DIR-DX-ALZHEIMERS
027700             MOVE "Alzheimer's Disease" TO HZ-DIAGNOSIS
027800         WHEN AZ-DIR-DX-MCI
027900             MOVE "Mild Cognitive Impairment" TO HZ-DIAGNOSIS
028000         WHEN AZ-DIR-DX-CONTROLS
028100             MOVE "Normal" TO HZ-DIAGNOSIS
028200         WHEN AZ-DIR-DX-OTHER-DEMENT
028300             MOVE "Other Dementia" TO HZ-DIAGNOSIS                022819JS
028400         WHEN OTHER
028500             MOVE "Other" TO HZ-DIAGNOSIS
028600     END-EVALUATE.
028700 400-EXIT.
028800     EXIT.
028900
029000 450-MAP-LATERALITY.
029100     MOVE "450-MAP-LATERALITY" TO PARA-NAME.
029200     EVALUATE WS-EYE-CODE-2
029300         WHEN "OD" MOVE "Right"   TO HZ-LATERALITY
029400         WHEN "OS" MOVE "Left"    TO HZ-LATERALITY
029500         WHEN "OU" MOVE "Both"    TO HZ-LATERALITY
029600         WHEN OTHER MOVE "Unknown" TO HZ-LATERALITY
029700     END-EVALUATE.
029800 450-EXIT.
029900     EXIT.
030000
030100 500-VALIDATE-SCORE.
030200     MOVE "500-VALIDATE-SCORE" TO PARA-NAME.
030300     MOVE "N" TO WS-SCORE-VALID-SW.
030400     MOVE 0 TO HZ-COGNITIVE-SCORE.
030500     MOVE "N" TO HZ-SCORE-PRESENT-SW.
030600
030700     IF WS-SCORE-TEXT = SPACES OR WS-SCORE-TEXT NOT NUMERIC
030800         GO TO 500-EXIT.
030900
031000     MOVE WS-SCORE-TEXT TO WS-SCORE-NUM.
031100     IF WS-SCORE-NUM > 30
031200         ADD +1 TO SCORES-INVALID
031300         GO TO 500-EXIT.
031400
031500     MOVE "Y" TO WS-SCORE-VALID-SW, HZ-SCORE-PRESENT-SW.
031600     MOVE WS-SCORE-NUM TO HZ-COGNITIVE-SCORE.
031700     ADD +1 TO SCORE-PRESENT-COUNT.
031800     ADD WS-SCORE-NUM TO SCORE-SUM.
031900     IF WS-SCORE-NUM < SCORE-MIN
032000         MOVE WS-SCORE-NUM TO SCORE-MIN.
032100     IF WS-SCORE-NUM > SCORE-MAX
032200         MOVE WS-SCORE-NUM TO SCORE-MAX.
032300
032400     IF AZ-DIR-DX-CONTROLS AND WS-SCORE-NUM < 24
032500         ADD +1 TO CONTROLS-LOW-COUNT.                            031114JS
032600     IF AZ-DIR-DX-ALZHEIMERS AND WS-SCORE-NUM > 20
032700         ADD +1 TO ALZHEIMERS-HIGH-COUNT.                         031114JS
032800 500-EXIT.
032900     EXIT.
033000
033100 550-ACCUM-DISTRIBUTIONS.
033200     MOVE "550-ACCUM-DISTRIBUTIONS" TO PARA-NAME.
033300     SET DX-DIST-TBL-IDX TO 1.
033400     SEARCH DX-DIST-ENTRY
033500         AT END
033600             IF DX-DIST-USED < 5
033700                 ADD +1 TO DX-DIST-USED
033800                 SET DX-DIST-TBL-IDX TO DX-DIST-USED
033900                 MOVE HZ-DIAGNOSIS TO DX-DIST-NAME(DX-DIST-TBL-IDX)
034000                 MOVE 1 TO DX-DIST-COUNT(DX-DIST-TBL-IDX)
034100             END-IF
034200         WHEN DX-DIST-NAME(DX-DIST-TBL-IDX) = HZ-DIAGNOSIS
034300             ADD +1 TO DX-DIST-COUNT(DX-DIST-TBL-IDX)
034400     END-SEARCH.
034500
034600     SET LAT-DIST-TBL-IDX TO 1.
034700     SEARCH LAT-DIST-ENTRY
034800         AT END
034900             IF LAT-DIST-USED < 4
035000                 ADD +1 TO LAT-DIST-USED
035100                 SET LAT-DIST-TBL-IDX TO LAT-DIST-USED
035200                 MOVE HZ-LATERALITY
035300                      TO LAT-DIST-NAME(LAT-DIST-TBL-IDX)
035400                 MOVE 1 TO LAT-DIST-COUNT(LAT-DIST-TBL-IDX)
035500             END-IF
035600         WHEN LAT-DIST-NAME(LAT-DIST-TBL-IDX) = HZ-LATERALITY
035700             ADD +1 TO LAT-DIST-COUNT(LAT-DIST-TBL-IDX)
035800     END-SEARCH.
035900 550-EXIT.
036000     EXIT.
036100
036200 600-CONSISTENCY-CHECK.
036300****** THIS SPECIAL STUDY EXPECTS NORMAL CONTROLS TO SCORE HIGH
036400****** (NO IMPAIRMENT) AND ALZHEIMER'S CASES TO SCORE LOW - THE
036500****** COUNTS BELOW ARE THE CASES THAT WENT THE OTHER WAY, AND
036600****** ARE JUST REPORTED, NOT TREATED AS ERRORS.
036700     MOVE "600-CONSISTENCY-CHECK" TO PARA-NAME.
036800     CONTINUE.
036900 600-EXIT.
037000     EXIT.
037100
037200 700-COGNITIVE-STATS.
037300     MOVE "700-COGNITIVE-STATS" TO PARA-NAME.
037400     MOVE 0 TO WS-COGNITIVE-MEAN.
037500     IF SCORE-PRESENT-COUNT = 0
037600         GO TO 700-EXIT.
037700
037800     MOVE "M" TO CALC-TYPE-SW OF CALC-METRIC-REC.
037900     MOVE SCORE-SUM           TO CALC-SCORE-SUM OF CALC-METRIC-REC.
038000     MOVE SCORE-PRESENT-COUNT TO CALC-SCORE-CNT OF CALC-METRIC-REC.
038100     MOVE 0 TO WS-CLC-RETURN-CODE.
038200     CALL "CLCMETRC" USING CALC-METRIC-REC, WS-CLC-RETURN-CODE.   071317MM
038300
038400     IF WS-CLC-RETURN-CODE NOT = 0
038500         MOVE "** NON-ZERO RETURN-CODE FROM CLCMETRC"
038600                                  TO ABEND-REASON
038700         GO TO 1000-ABEND-RTN.
038800
038900     MOVE CALC-RESULT OF CALC-METRIC-REC TO WS-COGNITIVE-MEAN.
039000 700-EXIT.
039100     EXIT.
039200
039300 800-OPEN-FILES.
039400     MOVE "800-OPEN-FILES" TO PARA-NAME.
039500     OPEN INPUT ALZINPUT.
039600     OPEN OUTPUT ALZRPT, SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900
040000 850-CLOSE-FILES.
040100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE ALZINPUT, ALZRPT, SYSOUT.
040300 850-EXIT.
040400     EXIT.
040500
040600 900-READ-ALZINPUT.
040700     READ ALZINPUT
040800         AT END MOVE "N" TO MORE-DATA-SW
040900         GO TO 900-EXIT
041000     END-READ.
041100 900-EXIT.
041200     EXIT.
041300
041400 900-CLEANUP.
041500     MOVE "900-CLEANUP" TO PARA-NAME.
041600     WRITE RPT-REC FROM WS-RPT-HDR AFTER ADVANCING NEXT-PAGE.
041700     WRITE RPT-REC FROM WS-BLANK-LINE.
041800
041900     MOVE "RECORDS READ" TO WS-RPT-LINE(1:35).
042000     MOVE RECORDS-READ TO RPT-VALUE-O.
042100     WRITE RPT-REC FROM WS-RPT-LINE.
042200
042300     MOVE "RECORDS ACCEPTED" TO WS-RPT-LINE(1:35).
042400     MOVE RECORDS-ACCEPTED TO RPT-VALUE-O.
042500     WRITE RPT-REC FROM WS-RPT-LINE.
042600
042700     MOVE "RECORDS REJECTED (BAD FILENAME)" TO WS-RPT-LINE(1:35).
042800     MOVE RECORDS-REJECTED TO RPT-VALUE-O.
042900     WRITE RPT-REC FROM WS-RPT-LINE.
043000
043100     MOVE "SCORES OUT OF RANGE (0-30)" TO WS-RPT-LINE(1:35).
043200     MOVE SCORES-INVALID TO RPT-VALUE-O.
043300     WRITE RPT-REC FROM WS-RPT-LINE.
043400
043500     WRITE RPT-REC FROM WS-BLANK-LINE.
043600     MOVE "DIAGNOSIS DISTRIBUTION" TO WS-RPT-LINE(1:35).
043700     WRITE RPT-REC FROM WS-RPT-LINE.
043800     PERFORM 905-WRITE-DX-DIST-LINE THRU 905-EXIT                 051524RF
043900             VARYING DX-DIST-TBL-IDX FROM 1 BY 1                  051524RF
044000             UNTIL DX-DIST-TBL-IDX > DX-DIST-USED.                051524RF
044400
044500     WRITE RPT-REC FROM WS-BLANK-LINE.
044600     MOVE "LATERALITY DISTRIBUTION" TO WS-RPT-LINE(1:35).
044700     WRITE RPT-REC FROM WS-RPT-LINE.
044800     PERFORM 907-WRITE-LAT-DIST-LINE THRU 907-EXIT                051524RF
044900             VARYING LAT-DIST-TBL-IDX FROM 1 BY 1                 051524RF
045000             UNTIL LAT-DIST-TBL-IDX > LAT-DIST-USED.               051524RF
045400
045500     WRITE RPT-REC FROM WS-BLANK-LINE.
045600     MOVE "COGNITIVE SCORE MEAN" TO WS-RPT-LINE(1:35).
045700     MOVE WS-COGNITIVE-MEAN TO RPT-VALUE-O.
045800     WRITE RPT-REC FROM WS-RPT-LINE.
045900     MOVE "COGNITIVE SCORE MIN" TO WS-RPT-LINE(1:35).
046000     MOVE SCORE-MIN TO RPT-VALUE-O.
046100     WRITE RPT-REC FROM WS-RPT-LINE.
046200     MOVE "COGNITIVE SCORE MAX" TO WS-RPT-LINE(1:35).
046300     MOVE SCORE-MAX TO RPT-VALUE-O.
046400     WRITE RPT-REC FROM WS-RPT-LINE.
046500
046600     WRITE RPT-REC FROM WS-BLANK-LINE.
046700     MOVE "CONTROLS SCORING BELOW 24 (LOW)" TO WS-RPT-LINE(1:35).
046800     MOVE CONTROLS-LOW-COUNT TO RPT-VALUE-O.
046900     WRITE RPT-REC FROM WS-RPT-LINE.
047000     MOVE "ALZHEIMERS SCORING ABOVE 20 (HIGH)" TO
047100          WS-RPT-LINE(1:35).
047200     MOVE ALZHEIMERS-HIGH-COUNT TO RPT-VALUE-O.
047300     WRITE RPT-REC FROM WS-RPT-LINE.
047400
047500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047600     DISPLAY "** RECORDS READ **".
047700     DISPLAY RECORDS-READ.
047800     DISPLAY "** RECORDS ACCEPTED **".
047900     DISPLAY RECORDS-ACCEPTED.
048000     DISPLAY "******** NORMAL END OF JOB ALZLOAD ********".
048100 900-EXIT.
048200     EXIT.
048210
048220****** OUT-OF-LINE LOOP BODIES - NO INLINE PERFORM/END-PERFORM     051524RF
048230****** PER SHOP STANDARD                                          051524RF
048240 905-WRITE-DX-DIST-LINE.
048250     MOVE DX-DIST-NAME(DX-DIST-TBL-IDX) TO WS-RPT-LINE(1:35).
048260     MOVE DX-DIST-COUNT(DX-DIST-TBL-IDX) TO RPT-VALUE-O.
048270     WRITE RPT-REC FROM WS-RPT-LINE.
048280 905-EXIT.
048290     EXIT.
048291
048292 907-WRITE-LAT-DIST-LINE.
048293     MOVE LAT-DIST-NAME(LAT-DIST-TBL-IDX) TO WS-RPT-LINE(1:35).
048294     MOVE LAT-DIST-COUNT(LAT-DIST-TBL-IDX) TO RPT-VALUE-O.
048295     WRITE RPT-REC FROM WS-RPT-LINE.
048296 907-EXIT.
048297     EXIT.
048298
048300 1000-ABEND-RTN.
048400     MOVE PARA-NAME TO ABEND-PARA-NAME.                           060324RF
048500     WRITE SYSOUT-REC FROM ABEND-REC.
048600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700     DISPLAY "*** ABNORMAL END OF JOB - ALZLOAD ***" UPON CONSOLE.
048800     DIVIDE ZERO-VAL INTO ONE-VAL.
