000100******************************************************************
000200*    COPYBOOK    ABENDREC                                       *
000300*    DESCRIPTION  COMMON DUMP/ABEND RECORD AND CURRENT-PARAGRAPH *
000400*                 TRACE FIELD, SHARED BY ALL HARMONIZATION       *
000500*                 BATCH PROGRAMS.  WRITTEN TO SYSOUT WHEN A JOB  *
000600*                 GOES TO ITS 1000-ABEND-RTN SO OPERATIONS CAN   *
000700*                 SEE WHERE THE RUN DIED WITHOUT NEEDING A DUMP. *
000800******************************************************************
000900*    01/09/95  JS   ORIGINAL COPYBOOK - COMMON TO ALL BATCH JOBS *
001000*    03/14/97  RF   ADDED PARA-NAME SO OPERATOR CAN SEE THE      *
001100*                   PARAGRAPH THE JOB WAS EXECUTING AT ABEND     *
001200*    11/02/99  JS   Y2K - NO DATE FIELDS IN THIS COPYBOOK,       *
001300*                   REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED  *
001400******************************************************************
001500 01  PARA-NAME                       PIC X(20) VALUE SPACES.
001600
001700*    FORCED S0C7 AT 1000-ABEND-RTN - DIVIDE-BY-ZERO IS HOW THIS
001800*    SHOP GETS A SYSTEM DUMP TO GO WITH THE ABEND-REC MESSAGE.
001900 01  ZERO-VAL                        PIC S9(01) COMP VALUE 0.
002000 01  ONE-VAL                         PIC S9(01) COMP VALUE 1.
002100
002200 01  ABEND-REC.
002300     05  ABEND-LIT                   PIC X(10) VALUE
002400                                          '*** ABEND '.
002500     05  ABEND-PARA-NAME             PIC X(20) VALUE SPACES.
002600     05  FILLER                      PIC X(01) VALUE SPACES.
002700     05  ABEND-REASON                PIC X(45) VALUE SPACES.
002800     05  FILLER                      PIC X(01) VALUE SPACES.
002900     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
003000     05  FILLER                      PIC X(01) VALUE SPACES.
003100     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
003200     05  FILLER                      PIC X(12) VALUE SPACES.
